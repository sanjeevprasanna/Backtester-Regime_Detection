000100******************************************************************        
000200*                                                                *        
000300*   RGMBARC  --  DAILY BAR TABLE ENTRY                          *         
000400*                                                                *        
000500*   ONE OCCURRENCE OF THIS GROUP CORRESPONDS TO ONE LINE OF THE  *        
000600*   DAILY-BAR HISTORY FILE (DATE,OPEN,HIGH,LOW,CLOSE,VOLUME,     *        
000700*   ATR14,ADX14) AFTER IT HAS BEEN UNSTRUNG AND VALIDATED.  THE  *        
000800*   WHOLE FILE IS LOADED INTO AN OCCURS TABLE OF THIS GROUP,     *        
000900*   THEN SORTED ASCENDING BY RGM-BAR-SORT-KEY BEFORE ANY ROW IS  *        
001000*   HANDED TO THE REGIME LOGIC.  COPIED INTO RGMDET WORKING-     *        
001100*   STORAGE UNDER THE RGM-BAR-TABLE OCCURS CLAUSE.               *        
001200*                                                                *        
001300*   MAINTENANCE                                                 *         
001400*   870511  RD    ORIGINAL LAYOUT.                               *RGMBARC 
001500*   871002  RD    ADDED RGM-BAR-SORT-KEY - STRING COMPARE OF THE *RGMBARC 
001600*                 RAW DD/MM/YY TEXT SORTED WRONG ACROSS A YEAR   *RGMBARC 
001700*                 BOUNDARY, SEE PROBLEM LOG PL-0143.             *RGMBARC 
001800*   980806  KLM   Y2K - ADDED CENTURY WINDOW NOTE, SEE RGMDET    *RGMBARC 
001900*                 PARAGRAPH 112-PARSE-BAR-LINE FOR THE RULE.     *RGMBARC 
002000*   031114  TJH   WIDENED FILLER, SHRANK NOTHING - AUDIT AH-0327 *RGMBARC 
002100*                 WANTED FOUR SPARE BYTES FOR A FUTURE EXCHANGE  *RGMBARC 
002200*                 CODE THAT NEVER MATERIALIZED.                  *RGMBARC 
002300*                                                                *        
002400******************************************************************        
002500*        FIELDS BELOW ARE COPIED IN UNDER THE CALLER'S OWN                
002600*        "05 RGM-BAR-ENTRY OCCURS 5000 TIMES." HEADER IN                  
002700*        RGMDET - THIS MEMBER SUPPLIES THE LEVEL-10 DETAIL ONLY.          
002800*                                                                         
002900*        RAW TEXT DATE AS READ FROM THE FEED, BEFORE PARSING.             
003000*        KEPT FOR THE DEBUG LOG AND FOR RE-DERIVING RGM-BAR-DATE-         
003100*        ISO IF THE ISO FIELD IS EVER CLEARED BY MISTAKE.                 
003200     10  RGM-BAR-DATE-RAW            PIC X(08).                           
003300*                                                                         
003400*        NORMALIZED ISO TEXT DATE, YYYY-MM-DD, BUILT BY                   
003500*        112-PARSE-BAR-LINE.  THIS IS THE FIELD RGM-BODY-REC              
003600*        CARRIES OUT TO THE REGIME-HISTORY CSV.                           
003700     10  RGM-BAR-DATE-ISO            PIC X(10).                           
003800*                                                                         
003900*        REDEFINES #1 - COMPONENT VIEW OF THE ISO DATE, USED              
004000*        WHEN BUILDING THE DEBUG-LOG TEXT AND WHEN COMPARING              
004100*        AGAINST A NEWLY PARSED ROW'S OWN COMPONENTS.                     
004200     10  RGM-BAR-DATE-PARTS REDEFINES RGM-BAR-DATE-ISO.                   
004300         15  RGM-BAR-DATE-CCYY       PIC 9(04).                           
004400         15  FILLER                  PIC X(01).                           
004500         15  RGM-BAR-DATE-MM         PIC 9(02).                           
004600         15  FILLER                  PIC X(01).                           
004700         15  RGM-BAR-DATE-DD         PIC 9(02).                           
004800*                                                                         
004900*        NUMERIC CCYYMMDD FORM OF THE SAME DATE - THIS IS THE             
005000*        FIELD THE SORT AND THE "STRICTLY BEFORE" BULK-ADVANCE            
005100*        COMPARE ACTUALLY USE.  KEEPING A SEPARATE NUMERIC KEY            
005200*        AVOIDS RE-DERIVING IT ON EVERY COMPARE (SEE PL-0143              
005300*        ABOVE - THE ORIGINAL CODE COMPARED RGM-BAR-DATE-RAW AS           
005400*        TEXT AND SORTED 01/01/91 AHEAD OF 31/12/90).                     
005500     10  RGM-BAR-SORT-KEY            PIC 9(08).                           
005600*                                                                         
005700*        OHLCV - PRICES CARRY TWO IMPLIED DECIMALS, VOLUME NONE.          
005800     10  RGM-BAR-OPEN                PIC S9(07)V9(02).                    
005900     10  RGM-BAR-HIGH                PIC S9(07)V9(02).                    
006000     10  RGM-BAR-LOW                 PIC S9(07)V9(02).                    
006100     10  RGM-BAR-CLOSE               PIC S9(07)V9(02).                    
006200     10  RGM-BAR-VOLUME              PIC S9(09).                          
006300*                                                                         
006400*        WILDER INDICATORS AS FED - MAY ARRIVE AS RAW PRICE               
006500*        POINTS OR ALREADY-NORMALIZED PERCENT/0-100 SCALE.  SEE           
006600*        RGMDET PARAGRAPH 320-NORMALIZE-AND-PUSH FOR THE RULE             
006700*        THAT DECIDES WHICH SCALE A GIVEN ROW IS ON.                      
006800     10  RGM-BAR-ATR14               PIC S9(05)V9(04).                    
006900     10  RGM-BAR-ADX14               PIC S9(03)V9(04).                    
007000*                                                                         
007100*        88-LEVEL - SET WHEN 112-PARSE-BAR-LINE COULD NOT MAKE            
007200*        SENSE OF THE DATE TEXT OR THE LINE HAD FEWER THAN 8              
007300*        COMMA-SEPARATED FIELDS.  A ROW LEFT IN THIS STATE IS             
007400*        NEVER APPENDED TO RGM-BAR-TABLE - THE FLAG EXISTS SO A           
007500*        FUTURE MAINTAINER CAN TELL A DROPPED ROW FROM A                  
007600*        GENUINE ZERO-VALUE ROW WHILE STEPPING THROUGH IN THE             
007700*        DEBUGGER.                                                        
007800     10  RGM-BAR-ROW-VALID           PIC X(01) VALUE 'Y'.                 
007900         88  RGM-BAR-ROW-IS-VALID           VALUE 'Y'.                    
008000         88  RGM-BAR-ROW-IS-DROPPED         VALUE 'N'.                    
008100*                                                                         
008200     10  FILLER                      PIC X(11).                           
