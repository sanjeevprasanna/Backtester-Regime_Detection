000100******************************************************************        
000200*                                                                *        
000300*   RGMDET  --  DAILY MARKET-REGIME DETECTION BATCH             *         
000400*                                                                *        
000500*   READS THE DAILY BAR HISTORY FOR ONE INSTRUMENT, SORTS IT     *        
000600*   INTO DATE ORDER, THEN WALKS IT ONE TRADING DAY AT A TIME     *        
000700*   REBUILDING THE SAME FOUR ROLLING WINDOWS (ATR%, ADX,         *        
000800*   SAME-INSTRUMENT RETURN, AND A SECOND RETURN SERIES THAT IS   *        
000900*   NEVER ACTUALLY FED) THAT THE INTRADAY STRATEGY WOULD SEE IF  *        
001000*   IT WERE RUN ONE BAR AT A TIME.  FOR EACH DAY ONCE BOTH THE   *        
001100*   ATR% AND ADX QUEUES HOLD A FULL TEN-DAY WINDOW, THE JOB      *        
001200*   CLASSIFIES THE DAY INTO ONE OF EIGHT VOLATILITY/TREND/       *        
001300*   CORRELATION REGIMES AND APPENDS ONE ROW TO THE REGIME-BY-DAY *        
001400*   HISTORY FILE.  A SEPARATE DEBUG LOG RECORDS THE QUEUE STATE  *        
001500*   AT EACH PRE-WARM AND EACH DAY BOUNDARY FOR THE DESK TO CHECK *        
001600*   A RUN AGAINST WHEN A REGIME CALL LOOKS WRONG.                *        
001700*                                                                *        
001800*   THIS JOB DOES NOT ITSELF TRADE - IT ONLY LABELS DAYS.  THE   *        
001900*   INTRADAY STRATEGY THAT CONSUMES REGIME-BY-DAY.CSV IS A       *        
002000*   SEPARATE RUN AND IS NOT PART OF THIS PROGRAM.                *        
002100*                                                                *        
002200*   MAINTENANCE                                                 *         
002300*   870511  RD    ORIGINAL PROGRAM - LOAD, SORT, PRE-WARM, PER-  *RGMDET  
002400*                 DAY REGIME CALL, DEBUG LOG, CSV OUTPUT.        *RGMDET  
002500*   870604  RD    WIDENED THE OUTPUT NAME FIELD - SEE RGMOUTC.   *RGMDET  
002600*   871002  RD    NUMERIC SORT KEY REPLACES TEXT DATE COMPARE IN *RGMDET  
002700*                 THE BUBBLE SORT - PROBLEM LOG PL-0143.         *RGMDET  
002800*   871105  RD    ADDED THE PREVCLOSE-ZERO GUARD IN 320-         *RGMDET  
002900*                 NORMALIZE-AND-PUSH AFTER A BAD FEED ROW WITH A *RGMDET  
003000*                 ZERO CLOSE DIVIDED THE JOB BY ZERO ON THE      *RGMDET  
003100*                 OVERNIGHT RUN OF 871104.                       *RGMDET  
003200*   880219  RD    ADX NORMALIZATION RULE ADDED - SOME FEEDS SEND *RGMDET  
003300*                 ADX ALREADY ON A 0-100 SCALE, SOME ON 0-1.     *RGMDET  
003400*                 SEE 320-NORMALIZE-AND-PUSH.                    *RGMDET  
003500*   890317  JBC   PEARSON CORRELATION LEG (C-FLAG) WRITTEN IN -  *RGMDET  
003600*                 DESK WANTS THE FULL FOUR-QUEUE ALGORITHM EVEN  *RGMDET  
003700*                 THOUGH ONLY ONE RETURN SERIES IS FED TODAY.    *RGMDET  
003800*   900806  JBC   NEWTON ITERATION FOR SQUARE ROOT (700-COMPUTE- *RGMDET  
003900*                 SQRT) - NO FUNCTION SQRT ON THE SHOP STANDARD  *RGMDET  
004000*                 COMPILE OPTIONS, SAME AS EVERY OTHER NUMERIC   *RGMDET  
004100*                 JOB ON THIS SYSTEM.                            *RGMDET  
004200*   920214  JBC   ATR QUEUE SPOOL TRACE HOOK - PROBLEM LOG       *RGMDET  
004300*                 PL-0512, SEE RGMQUEC.                          *RGMDET  
004400*   940602  MPK   UPSI-0 TRACE SWITCH ADDED SO OPERATIONS CAN    *RGMDET  
004500*                 TURN ON THE PER-DAY SYSOUT ECHO FOR A RERUN    *RGMDET  
004600*                 WITHOUT A RECOMPILE - CHANGE REQUEST CR-1994-  *RGMDET  
004700*                 118.                                           *RGMDET  
004800*   941030  MPK   VOL-THRESHOLD AND CORR-THRESHOLD PULLED OUT TO *RGMDET  
004900*                 RGM-THRESHOLDS AT THE DESK'S REQUEST - SEE     *RGMDET  
005000*                 CR-1994-118 ABOVE, PART 2.                     *RGMDET  
005100*   980806  KLM   Y2K - CENTURY WINDOW ADDED IN 113-PARSE-BAR-   *RGMDET  
005200*                 DATE.  TWO-DIGIT YEARS 00-49 MAP TO 20XX, ALL  *RGMDET  
005300*                 OTHERS TO 19XX.  NO DATA ON FILE TODAY NEEDS   *RGMDET  
005400*                 THE 20XX SIDE OF THE WINDOW BUT THE NEXT       *RGMDET  
005500*                 CENTURY WILL.                                  *RGMDET  
005600*   990212  KLM   Y2K SIGN-OFF TESTING - RAN THE FULL 1987-1998  *RGMDET  
005700*                 HISTORY THROUGH UNCHANGED, NO REGIME CALLS     *RGMDET  
005800*                 SHIFTED.  CLOSES OUT CR-1998-311.              *RGMDET  
005900*   031114  TJH   FILLER WIDENED IN RGMBARC FOR A FUTURE         *RGMDET  
006000*                 EXCHANGE CODE FIELD - SEE RGMBARC - NO LOGIC   *RGMDET  
006100*                 CHANGE HERE.                                   *RGMDET  
006200*   050822  TJH   HISTORY FILE OPEN NOW TOLERATES FILE STATUS 35 *RGMDET  
006300*                 ON A COLD START (FIRST RUN EVER FOR AN         *RGMDET  
006400*                 INSTRUMENT) INSTEAD OF ABENDING - REQUEST      *RGMDET  
006500*                 AH-0512.                                       *RGMDET  
006600*   051130  TJH   REGIME LABEL TABLE ENTRY FOR CODE              *RGMDET  
006700*                 1 CORRECTED - IT WAS TRUNCATED FOUR BYTES      *RGMDET  
006800*                 SHORTER THAN THE 32-BYTE FIELD ALLOWS, CUTTING *RGMDET  
006900*                 THE NAME MID-STEM SINCE THE ORIGINAL LOAD -    *RGMDET  
007000*                 REQUEST PL-2005-390.                           *RGMDET  
007100*   051215  TJH   112-PARSE-BAR-LINE NOW ROUTES                  *RGMDET  
007200*                 EVERY REJECTED ROW THROUGH 112-DROP-ROW SO     *RGMDET  
007300*                 WS-ROW-DROP-COUNT IS ACTUALLY INCREMENTED -    *RGMDET  
007400*                 IT HAD BEEN DEAD CODE SINCE 870511 - REQUEST   *RGMDET  
007500*                 PL-2005-402.                                   *RGMDET  
007600*                                                                *        
007700******************************************************************        
007800 IDENTIFICATION DIVISION.                                                 
007900 PROGRAM-ID.    RGMDET.                                                   
008000 AUTHOR.        R. DESAI.                                                 
008100 INSTALLATION.  CAPITAL MARKETS SYSTEMS - QUANT DESK.                     
008200 DATE-WRITTEN.  MAY 1987.                                                 
008300 DATE-COMPILED.                                                           
008400 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
008500*                                                                         
008600 ENVIRONMENT DIVISION.                                                    
008700 CONFIGURATION SECTION.                                                   
008800 SOURCE-COMPUTER. IBM-3090.                                               
008900 OBJECT-COMPUTER. IBM-3090.                                               
009000 SPECIAL-NAMES.                                                           
009100     C01                     IS TOP-OF-FORM                               
009200     CLASS DATE-DIGITS       IS '0' THRU '9'                              
009300     UPSI-0 ON  STATUS       IS RGM-TRACE-ON                              
009400            OFF STATUS       IS RGM-TRACE-OFF.                            
009500*                                                                         
009600 INPUT-OUTPUT SECTION.                                                    
009700 FILE-CONTROL.                                                            
009800     SELECT RGM-BAR-FILE     ASSIGN TO RGMBARIN                           
009900                              ORGANIZATION IS LINE SEQUENTIAL             
010000                              FILE STATUS  IS WS-BARFILE-STATUS.          
010100*                                                                         
010200     SELECT RGM-HIST-FILE    ASSIGN TO RGMHISTO                           
010300                              ORGANIZATION IS LINE SEQUENTIAL             
010400                              FILE STATUS  IS WS-HISTFILE-STATUS.         
010500*                                                                         
010600     SELECT RGM-DEBUG-FILE   ASSIGN TO RGMDBGLG                           
010700                              ORGANIZATION IS LINE SEQUENTIAL             
010800                              FILE STATUS  IS WS-DEBUGFILE-STATUS.        
010900*                                                                         
011000 DATA DIVISION.                                                           
011100 FILE SECTION.                                                            
011200*                                                                         
011300*    RAW LINE FROM THE DAILY BAR FEED - DATE,OPEN,HIGH,LOW,               
011400*    CLOSE,VOLUME,ATR14,ADX14, COMMA DELIMITED, UNSTRUNG BY               
011500*    112-PARSE-BAR-LINE.                                                  
011600 FD  RGM-BAR-FILE                                                         
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORDS ARE STANDARD.                                          
011900 01  RGM-BAR-LINE.                                                        
012000     05  RGM-BAR-LINE-TEXT       PIC X(196).                              
012100     05  FILLER                  PIC X(04).                               
012200*                                                                         
012300*    ONE OUTPUT ROW OF REGIME-BY-DAY.CSV.  OPENED EXTEND SO A             
012400*    RERUN OF THE SAME INSTRUMENT APPENDS RATHER THAN                     
012500*    OVERWRITES - SEE 105-OPEN-HISTORY-FILE.                              
012600 FD  RGM-HIST-FILE                                                        
012700     RECORDING MODE IS F                                                  
012800     LABEL RECORDS ARE STANDARD.                                          
012900 01  RGM-HIST-REC.                                                        
013000     05  RGM-HIST-REC-TEXT       PIC X(56).                               
013100     05  FILLER                  PIC X(04).                               
013200*                                                                         
013300*    RGMDEBUG.LOG - TRUNCATED AND RECREATED EVERY RUN, NEVER              
013400*    APPENDED TO.                                                         
013500 FD  RGM-DEBUG-FILE                                                       
013600     RECORDING MODE IS F                                                  
013700     LABEL RECORDS ARE STANDARD.                                          
013800 01  RGM-DEBUG-REC.                                                       
013900     05  RGM-DEBUG-REC-TEXT      PIC X(128).                              
014000     05  FILLER                  PIC X(04).                               
014100*                                                                         
014200 WORKING-STORAGE SECTION.                                                 
014300*                                                                         
014400 77  WS-DEBUG-LINE               PIC X(132) VALUE SPACES.                 
014500 77  WS-ABEND-FLAG               PIC X(01)  VALUE 'N'.                    
014600 77  WS-PGM-VERSION              PIC X(08)  VALUE 'RGMDET02'.             
014700*                                                                         
014800 01  SYSTEM-DATE-AND-TIME.                                                
014900     05  CURRENT-DATE.                                                    
015000         10  CURRENT-YEAR        PIC 9(02).                               
015100         10  CURRENT-MONTH       PIC 9(02).                               
015200         10  CURRENT-DAY         PIC 9(02).                               
015300     05  CURRENT-TIME.                                                    
015400         10  CURRENT-HOUR        PIC 9(02).                               
015500         10  CURRENT-MINUTE      PIC 9(02).                               
015600         10  CURRENT-SECOND      PIC 9(02).                               
015700         10  CURRENT-HUNDREDTH   PIC 9(02).                               
015800     05  FILLER                  PIC X(04).                               
015900*                                                                         
016000 01  WS-FILE-STATUSES.                                                    
016100     05  WS-BARFILE-STATUS       PIC X(02) VALUE '00'.                    
016200     05  WS-HISTFILE-STATUS      PIC X(02) VALUE '00'.                    
016300     05  WS-DEBUGFILE-STATUS     PIC X(02) VALUE '00'.                    
016400     05  FILLER                  PIC X(02).                               
016500*                                                                         
016600 01  WS-SWITCHES.                                                         
016700     05  RGM-BAR-EOF-SW          PIC X(01) VALUE 'N'.                     
016800         88  RGM-BAR-EOF                   VALUE 'Y'.                     
016900     05  RGM-SORT-SWAP-SW        PIC X(01) VALUE 'Y'.                     
017000         88  RGM-SORT-SWAPPED              VALUE 'Y'.                     
017100         88  RGM-SORT-NOT-SWAPPED          VALUE 'N'.                     
017200     05  RGM-WINDOW-WARM-SW      PIC X(01) VALUE 'N'.                     
017300         88  RGM-WINDOW-IS-WARM            VALUE 'Y'.                     
017400         88  RGM-WINDOW-NOT-WARM           VALUE 'N'.                     
017500     05  RGM-PREV-CLOSE-SW       PIC X(01) VALUE 'N'.                     
017600         88  RGM-HAVE-PREV-CLOSE           VALUE 'Y'.                     
017700     05  FILLER                  PIC X(01).                               
017800*                                                                         
017900*    ALL SUBSCRIPTS AND LOOP CONTROLS ARE BINARY - THIS TABLE             
018000*    RUNS TO 5000 ENTRIES AND GOES THROUGH A BUBBLE SORT, ZONED           
018100*    SUBSCRIPT ARITHMETIC WOULD SHOW UP ON THE JOB'S CPU BILL.            
018200 01  RGM-SUBSCRIPTS BINARY.                                               
018300     05  RGM-NEXT-IX             PIC S9(04).                              
018400     05  RGM-DAY-IX              PIC S9(04).                              
018500     05  RGM-CURSOR-IX           PIC S9(04).                              
018600     05  RGM-SORT-I              PIC S9(04).                              
018700     05  RGM-SORT-J              PIC S9(04).                              
018800     05  RGM-Q-IX                PIC S9(02).                              
018900     05  RGM-Q-IX2               PIC S9(02).                              
019000     05  RGM-LABEL-IX            PIC S9(02).                              
019100     05  RGM-SQRT-ITER           PIC S9(02).                              
019200     05  FILLER                  PIC S9(02).                              
019300*                                                                         
019400 01  WS-COUNTS COMP-3.                                                    
019500     05  RGM-BAR-COUNT           PIC S9(05) VALUE ZERO.                   
019600     05  RGM-ADV-COUNT           PIC S9(05) VALUE ZERO.                   
019700     05  WS-READ-RECORD          PIC S9(05) VALUE ZERO.                   
019800     05  WS-ROW-DROP-COUNT       PIC S9(05) VALUE ZERO.                   
019900     05  FILLER                  PIC S9(02).                              
020000*                                                                         
020100*    THE FULL DAILY BAR HISTORY, LOADED BY 110-LOAD-DAILY-BARS,           
020200*    SORTED ASCENDING BY RGM-BAR-SORT-KEY, THEN WALKED ONE ROW            
020300*    AT A TIME BY THE 400-PROCESS-ONE-DAY LOOP.                           
020400 01  RGM-BAR-TABLE.                                                       
020500     05  RGM-BAR-ENTRY OCCURS 5000 TIMES.                                 
020600         COPY RGMBARC.                                                    
020700     05  FILLER                  PIC X(04).                               
020800*                                                                         
020900*    SCRATCH AREA FOR 133-SWAP-BAR-ROWS - SIZED TO THE 99-BYTE            
021000*    LENGTH OF ONE RGM-BAR-ENTRY OCCURRENCE.  DECLARED AS A               
021100*    PLAIN ALPHANUMERIC SO THE SWAP IS A STRAIGHT THREE-MOVE              
021200*    BYTE COPY REGARDLESS OF WHAT RGMBARC LOOKS LIKE INSIDE.              
021300 01  RGM-SORT-HOLD               PIC X(99).                               
021400*                                                                         
021500     COPY RGMQUEC.                                                        
021600*                                                                         
021700     COPY RGMOUTC.                                                        
021800*                                                                         
021900*    RESULT OF THE MOST RECENT 500-COMPUTE-REGIME CALL.  CODE             
022000*    -1 AND LABEL 'Null' MEAN THE WINDOW WAS NOT YET WARM.                
022100 01  RGM-REGIME-RESULT.                                                   
022200     05  RGM-REGIME-CODE         PIC S9(01).                              
022300     05  RGM-REGIME-LABEL        PIC X(32).                               
022400     05  FILLER                  PIC X(04).                               
022500*                                                                         
022600*    REDEFINES #4 - EIGHT FIXED REGIME LABELS, LOADED AS                  
022700*    FILLER AND READ BACK OUT THROUGH THE REDEFINING TABLE BY             
022800*    540-LOOKUP-REGIME-LABEL.  INDEX = REGIME CODE + 1.                   
022900*                                                                         
023000*    RGM-REGIME-LABEL-ENTRY(2) IS ONE BYTE SHORT OF THE FULL              
023100*    NAME "VOLATILE-NONTRENDING-UNCORRELATED" (33 CHARACTERS) -           
023200*    IT WAS TRUNCATED TO FIT THE 32-BYTE FIELD WHEN THE OUTPUT            
023300*    NAME FIELD WAS SIZED AND NOBODY HAS ASKED FOR THE LAST               
023400*    BYTE BACK SINCE.                                                     
023500 01  RGM-REGIME-LABEL-INIT.                                               
023600     05  FILLER PIC X(32) VALUE 'Calm-NonTrending-Uncorrelated'.          
023700     05 FILLER PIC X(32) VALUE 'Volatile-NonTrending-Uncorrelate'.        
023800     05  FILLER PIC X(32) VALUE 'Calm-Trending-Uncorrelated'.             
023900     05  FILLER PIC X(32) VALUE 'Volatile-Trending-Uncorrelated'.         
024000     05  FILLER PIC X(32) VALUE 'Calm-NonTrending-Correlated'.            
024100     05  FILLER PIC X(32) VALUE 'Volatile-NonTrending-Correlated'.        
024200     05  FILLER PIC X(32) VALUE 'Calm-Trending-Correlated'.               
024300     05  FILLER PIC X(32) VALUE 'Volatile-Trending-Correlated'.           
024400*                                                                         
024500 01  RGM-REGIME-LABEL-TABLE REDEFINES RGM-REGIME-LABEL-INIT.              
024600     05  RGM-REGIME-LABEL-ENTRY  PIC X(32) OCCURS 8 TIMES.                
024700*                                                                         
024800*    DESK-TUNABLE CONFIGURATION - NOT DERIVED FROM ANY SOURCE             
024900*    CALCULATION.  RAISE OR LOWER PER DESK REQUEST; DO NOT                
025000*    RECOMPUTE THESE FROM HISTORICAL DATA WITHOUT SIGN-OFF FROM           
025100*    THE QUANT DESK - SEE CHANGE REQUEST CR-1994-118.                     
025200 01  RGM-THRESHOLDS.                                                      
025300     05  RGM-WINDOW-N            PIC 9(02)        VALUE 10.               
025400     05  RGM-VOL-THRESHOLD       PIC S9(03)V9(04) VALUE +5.0000.          
025500     05  RGM-CORR-THRESHOLD      PIC S9(01)V9(04) VALUE +0.7000.          
025600     05  FILLER                  PIC X(04).                               
025700*                                                                         
025800*    DATE/SORT-KEY OF THE DAY CURRENTLY BEING WARMED OR                   
025900*    PROCESSED - SET BY THE CALLER OF 300-ENSURE-WINDOW-READY             
026000*    BEFORE EACH CALL.                                                    
026100 01  RGM-TARGET-WORK.                                                     
026200     05  RGM-TARGET-KEY          PIC 9(08).                               
026300     05  RGM-TARGET-DATE-ISO     PIC X(10).                               
026400     05  FILLER                  PIC X(04).                               
026500*                                                                         
026600*    SORT-KEY OF THE LAST DAY ACTUALLY RUN THROUGH 500-COMPUTE-           
026700*    REGIME - GUARDS 400-PROCESS-ONE-DAY AGAINST PROCESSING THE           
026800*    SAME CALENDAR DAY TWICE, THE WAY THE ORIGINAL MINUTE-BAR             
026900*    ITERATOR GUARDED AGAINST A REPEATED MINUTE.                          
027000 01  RGM-DAY-TRACKING.                                                    
027100     05  RGM-LAST-PROCESSED-KEY  PIC 9(08) VALUE ZERO.                    
027200     05  FILLER                  PIC X(04).                               
027300*                                                                         
027400*    WORK FIELDS FOR 112-PARSE-BAR-LINE AND 113-PARSE-BAR-DATE.           
027500 01  RGM-DATE-PARSE-WORK.                                                 
027600     05  WS-F1                   PIC X(20).                               
027700     05  WS-F2                   PIC X(20).                               
027800     05  WS-F3                   PIC X(20).                               
027900     05  WS-F4                   PIC X(20).                               
028000     05  WS-F5                   PIC X(20).                               
028100     05  WS-F6                   PIC X(20).                               
028200     05  WS-F7                   PIC X(20).                               
028300     05  WS-F8                   PIC X(20).                               
028400     05  WS-FIELD-TALLY          PIC 9(02) BINARY.                        
028500     05  RGM-DATE-SEP1           PIC X(01).                               
028600     05  RGM-DATE-SEP2           PIC X(01).                               
028700     05  RGM-DATE-DD-TEXT        PIC X(02).                               
028800     05  RGM-DATE-MM-TEXT        PIC X(02).                               
028900     05  RGM-DATE-YY-TEXT        PIC X(02).                               
029000     05  RGM-DATE-DD-NUM         PIC 9(02).                               
029100     05  RGM-DATE-MM-NUM         PIC 9(02).                               
029200     05  RGM-DATE-YY-NUM         PIC 9(02).                               
029300     05  FILLER                  PIC X(04).                               
029400*                                                                         
029500*    TEXT-TO-NUMBER CONVERSION WORK AREA FOR 760-CONVERT-TEXT-            
029600*    TO-NUMBER.  CALLER MOVES THE SPLIT TEXT TO RGM-CONV-TEXT             
029700*    AND PERFORMS 760 - RESULT COMES BACK IN RGM-CONV-RESULT ON           
029800*    A FIXED FOUR-DECIMAL SCALE; THE RECEIVING MOVE TO THE                
029900*    ACTUAL BAR FIELD TRUNCATES ANY DECIMALS THE TARGET DOES              
030000*    NOT CARRY.                                                           
030100 01  RGM-CONVERT-WORK.                                                    
030200     05  RGM-CONV-TEXT           PIC X(20).                               
030300     05  RGM-CONV-NEGATIVE-SW    PIC X(01).                               
030400         88  RGM-CONV-IS-NEGATIVE       VALUE 'Y'.                        
030500     05  RGM-CONV-INT-TEXT       PIC X(12).                               
030600     05  RGM-CONV-INT-LEN        PIC 9(02) BINARY.                        
030700     05  RGM-CONV-FRAC-TEXT      PIC X(08).                               
030800     05  RGM-CONV-FRAC-LEN       PIC 9(02) BINARY.                        
030900     05  RGM-CONV-FRAC-PADDED    PIC X(04).                               
031000     05  RGM-CONV-INT-NUM        PIC 9(09).                               
031100     05  RGM-CONV-FRAC-NUM       PIC 9(04).                               
031200     05  RGM-CONV-RESULT         PIC S9(09)V9(04).                        
031300     05  FILLER                  PIC X(04).                               
031400*                                                                         
031500*    ATR/ADX NORMALIZATION AND SAME-INSTRUMENT RETURN WORK                
031600*    AREA FOR 320-NORMALIZE-AND-PUSH.                                     
031700 01  RGM-NORMALIZE-WORK.                                                  
031800     05  RGM-NORM-ATR            PIC S9(05)V9(04).                        
031900     05  RGM-NORM-ADX            PIC S9(03)V9(04).                        
032000     05  RGM-NORM-RET            PIC S9(03)V9(06).                        
032100     05  RGM-PREV-CLOSE          PIC S9(07)V9(02) VALUE ZERO.             
032200     05  RGM-PREV-CLOSE-SAFE     PIC S9(07)V9(02).                        
032300     05  FILLER                  PIC X(04).                               
032400*                                                                         
032500*    STATISTICS WORK AREA SHARED BY 510-COMPUTE-V-FLAG, 520-              
032600*    COMPUTE-T-FLAG AND 530-COMPUTE-C-FLAG.                               
032700 01  RGM-CALC-WORK.                                                       
032800     05  RGM-SUM                 PIC S9(09)V9(06).                        
032900     05  RGM-MEAN                PIC S9(07)V9(06).                        
033000     05  RGM-SUMSQ               PIC S9(09)V9(06).                        
033100     05  RGM-VARIANCE            PIC S9(09)V9(06).                        
033200     05  RGM-STDDEV              PIC S9(07)V9(06).                        
033300     05  RGM-DEV                 PIC S9(07)V9(06).                        
033400     05  RGM-DEV-B               PIC S9(07)V9(06).                        
033500     05  RGM-MEAN-A              PIC S9(07)V9(06).                        
033600     05  RGM-MEAN-B              PIC S9(07)V9(06).                        
033700     05  RGM-SUM-AB              PIC S9(09)V9(06).                        
033800     05  RGM-SUM-AA              PIC S9(09)V9(06).                        
033900     05  RGM-SUM-BB              PIC S9(09)V9(06).                        
034000     05  RGM-DENOM-A             PIC S9(07)V9(06).                        
034100     05  RGM-DENOM-B             PIC S9(07)V9(06).                        
034200     05  RGM-RHO                 PIC S9(03)V9(06).                        
034300     05  RGM-RHO-ABS             PIC S9(03)V9(06).                        
034400     05  RGM-V-FLAG              PIC 9(01).                               
034500     05  RGM-T-FLAG              PIC 9(01).                               
034600     05  RGM-C-FLAG              PIC 9(01).                               
034700     05  FILLER                  PIC X(04).                               
034800*                                                                         
034900*    NEWTON'S-METHOD SQUARE ROOT WORK AREA FOR 700-COMPUTE-               
035000*    SQRT - THE SHOP STANDARD COMPILE OPTIONS DO NOT CARRY                
035100*    FUNCTION SQRT, SO EVERY NUMERIC JOB ON THIS SYSTEM THAT              
035200*    NEEDS ONE ITERATES.  TWENTY PASSES IS COMFORTABLY MORE               
035300*    THAN THIS SCALE OF NUMBER EVER NEEDS TO CONVERGE.                    
035400 01  RGM-SQRT-WORK.                                                       
035500     05  RGM-SQRT-INPUT          PIC S9(09)V9(06).                        
035600     05  RGM-SQRT-RESULT         PIC S9(07)V9(06).                        
035700     05  RGM-SQRT-GUESS          PIC S9(07)V9(06).                        
035800     05  RGM-SQRT-PREV           PIC S9(07)V9(06).                        
035900     05  FILLER                  PIC X(04).                               
036000*                                                                         
036100*    EDITED FIELDS USED ONLY TO BUILD THE DEBUG-LOG TEXT LINES.           
036200 01  RGM-DEBUG-EDIT.                                                      
036300     05  RGM-EDIT-PRIOR          PIC ZZZ9.                                
036400     05  RGM-EDIT-ATRQ           PIC Z9.                                  
036500     05  RGM-EDIT-ADXQ           PIC Z9.                                  
036600     05  RGM-EDIT-RETQ           PIC Z9.                                  
036700     05  RGM-EDIT-9V4            PIC -9(05).9(04).                        
036800     05  RGM-EDIT-ROWCOUNT       PIC ZZZZ9.                               
036900     05  FILLER                  PIC X(04).                               
037000*                                                                         
037100 01  WS-LAST-VALUE-TEXT.                                                  
037200     05  WS-LAST-ATR-TEXT        PIC X(11).                               
037300     05  WS-LAST-ADX-TEXT        PIC X(11).                               
037400     05  FILLER                  PIC X(04).                               
037500*                                                                         
037600 PROCEDURE DIVISION.                                                      
037700*    PROCESSING NARRATIVE - RGMDET WALKS ONE INSTRUMENT'S DAILY           
037800*    BAR HISTORY FROM FRONT TO BACK EXACTLY ONCE, HOLDING THE             
037900*    WHOLE FILE IN RGM-BAR-TABLE.  THIS IS DELIBERATE - THE               
038000*    INTRADAY STRATEGY THIS JOB SUPPORTS CLASSIFIES REGIME OFF            
038100*    A TRAILING WINDOW THAT LOOKS BACKWARD ONLY, SO THE SAME              
038200*    ROLLING-QUEUE LOGIC USED HERE ON A DAILY BAR TABLE CAN BE            
038300*    DROPPED INTO THE MINUTE-BAR JOB UNCHANGED, PARAGRAPH FOR             
038400*    PARAGRAPH - THAT IS WHY 300/310/320 READ AS THOUGH THEY              
038500*    ARE FEEDING A LIVE TICK STREAM RATHER THAN A SORTED TABLE.           
038600*                                                                         
038700*    THE JOB NEVER REJECTS A RUN FOR A SHORT HISTORY - A                  
038800*    WINDOW THAT NEVER FILLS SIMPLY CLASSIFIES EVERY DAY 'Null'           
038900*    (SEE 500-COMPUTE-REGIME).  ONLY A COMPLETELY UNPARSEABLE             
039000*    FILE (ZERO ROWS SURVIVING 110/112) STOPS THE RUN, IN                 
039100*    120-CHECK-BARS-LOADED.                                               
039200*                                                                         
039300******************************************************************        
039400*    000-MAIN - JOB CONTROL PARAGRAPH.                           *        
039500******************************************************************        
039600 000-MAIN.                                                                
039700     ACCEPT CURRENT-DATE FROM DATE.                                       
039800     ACCEPT CURRENT-TIME FROM TIME.                                       
039900     DISPLAY '*********************************************'.             
040000     DISPLAY 'RGMDET  - DAILY MARKET-REGIME DETECTION BATCH'.             
040100     DISPLAY 'RUN DATE '    CURRENT-MONTH '/' CURRENT-DAY '/'             
040200                             CURRENT-YEAR                                 
040300              '  RUN TIME ' CURRENT-HOUR ':' CURRENT-MINUTE.              
040400*    THE VERSION STAMP IN WS-PGM-VERSION IS BUMPED BY HAND ON             
040500*    ANY CHANGE-LOG ENTRY THAT TOUCHES THE CLASSIFICATION                 
040600*    FORMULA OR THE OUTPUT LAYOUT, SO A DESK ANALYST COMPARING            
040700*    TWO RUNS' SYSOUT KNOWS AT A GLANCE WHETHER THEY CAME FROM            
040800*    THE SAME LOGIC.                                                      
040900     DISPLAY 'PROGRAM VERSION ' WS-PGM-VERSION.                           
041000     DISPLAY '*********************************************'.             
041100     PERFORM 100-OPEN-FILES THRU 100-EXIT.                                
041200     PERFORM 110-LOAD-DAILY-BARS THRU 110-EXIT.                           
041300     PERFORM 120-CHECK-BARS-LOADED THRU 120-EXIT.                         
041400     PERFORM 130-SORT-DAILY-BARS THRU 130-EXIT.                           
041500     PERFORM 140-WRITE-INIT-LINE THRU 140-EXIT.                           
041600     MOVE 1 TO RGM-CURSOR-IX.                                             
041700     PERFORM 200-PREWARM THRU 200-EXIT.                                   
041800     PERFORM 400-PROCESS-ONE-DAY THRU 400-EXIT                            
041900         VARYING RGM-DAY-IX FROM 1 BY 1                                   
042000             UNTIL RGM-DAY-IX > RGM-BAR-COUNT.                            
042100     DISPLAY 'RGMDET  - ROWS READ    = ' WS-READ-RECORD.                  
042200     DISPLAY 'RGMDET  - ROWS DROPPED = ' WS-ROW-DROP-COUNT.               
042300     DISPLAY 'RGMDET  - ROWS KEPT    = ' RGM-BAR-COUNT.                   
042400*    THE THREE ROW-COUNT DISPLAYS ABOVE ARE WHAT OPERATIONS               
042500*    CHECKS AGAINST THE PRIOR RUN'S SYSOUT BEFORE RELEASING               
042600*    THE NEXT JOB IN THE STREAM - A KEPT COUNT FAR OUT OF                 
042700*    LINE WITH THE READ COUNT USUALLY MEANS THE FEED CHANGED              
042800*    LAYOUT WITHOUT NOTICE.                                               
042900     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
043000     STOP RUN.                                                            
043100*                                                                         
043200******************************************************************        
043300*    100-SERIES - FILE OPEN, LOAD, VALIDATE, SORT.               *        
043400******************************************************************        
043500*    BAR FILE IS OPENED FIRST SO A MISSING OR MISNAMED INPUT              
043600*    DATASET FAILS FAST, BEFORE THE HISTORY FILE'S OWN OPEN-              
043700*    EXTEND/OPEN-OUTPUT LOGIC (105, BELOW) HAS A CHANCE TO                
043800*    CREATE A HISTORY FILE FOR A RUN THAT NEVER READS A BAR.              
043900*    RETURN-CODE 16 ON ANY OPEN FAILURE MATCHES THE SHOP'S                
044000*    STANDARD ABEND SEVERITY FOR A JOB THAT CANNOT PROCEED.               
044100 100-OPEN-FILES.                                                          
044200*    WS-BARFILE-STATUS IS PART OF THE SELECT CLAUSE'S FILE                
044300*    STATUS CLAUSE IN THE ENVIRONMENT DIVISION - EVERY I-O                
044400*    VERB AGAINST RGM-BAR-FILE UPDATES IT.                                
044500     OPEN INPUT RGM-BAR-FILE.                                             
044600     IF WS-BARFILE-STATUS NOT = '00'                                      
044700         DISPLAY 'RGMDET0001E BAR FILE OPEN ERROR, STATUS = '             
044800                 WS-BARFILE-STATUS                                        
044900         MOVE 16 TO RETURN-CODE                                           
045000         STOP RUN                                                         
045100     END-IF.                                                              
045200     PERFORM 105-OPEN-HISTORY-FILE THRU 105-EXIT.                         
045300     OPEN OUTPUT RGM-DEBUG-FILE.                                          
045400 100-EXIT.                                                                
045500     EXIT.                                                                
045600*                                                                         
045700*    HISTORY FILE OPENS EXTEND SO A RERUN FOR THE SAME                    
045800*    INSTRUMENT APPENDS.  STATUS 35 MEANS THE FILE DOES NOT               
045900*    EXIST YET - FIRST RUN EVER FOR THIS INSTRUMENT - SO WE               
046000*    FALL BACK TO OPEN OUTPUT AND WRITE THE HEADER ROW ONCE.              
046100 105-OPEN-HISTORY-FILE.                                                   
046200*    EXTEND IS TRIED FIRST, NOT OUTPUT, BECAUSE MOST RUNS                 
046300*    ARE A DAILY APPEND TO AN INSTRUMENT'S EXISTING HISTORY -             
046400*    ONLY THE INSTRUMENT'S VERY FIRST RUN EVER TAKES THE                  
046500*    STATUS-35 BRANCH BELOW.                                              
046600     OPEN EXTEND RGM-HIST-FILE.                                           
046700     EVALUATE WS-HISTFILE-STATUS                                          
046800         WHEN '00'                                                        
046900             CONTINUE                                                     
047000         WHEN '35'                                                        
047100             OPEN OUTPUT RGM-HIST-FILE                                    
047200             PERFORM 106-WRITE-HEADER-ROW THRU 106-EXIT                   
047300         WHEN OTHER                                                       
047400             DISPLAY 'RGMDET0002E HISTORY FILE OPEN ERROR, '              
047500                     'STATUS = ' WS-HISTFILE-STATUS                       
047600             MOVE 16 TO RETURN-CODE                                       
047700             STOP RUN                                                     
047800     END-EVALUATE.                                                        
047900 105-EXIT.                                                                
048000     EXIT.                                                                
048100*                                                                         
048200*    WRITES THE COLUMN-NAME ROW ONCE, ON THE FIRST RUN EVER               
048300*    FOR AN INSTRUMENT (STATUS 35 IN 105).  A RERUN THAT                  
048400*    APPENDS TO AN EXISTING HISTORY FILE NEVER COMES THROUGH              
048500*    HERE - THE DESK ONLY WANTS ONE HEADER ROW PER FILE, NOT              
048600*    ONE PER RUN.                                                         
048700 106-WRITE-HEADER-ROW.                                                    
048800*    RGM-HEADER-REC IS A SEPARATE 01 LEVEL, NOT RGM-BODY-REC              
048900*    WITH SPACES MOVED IN - THE COLUMN TITLES LIVE IN THEIR               
049000*    OWN LAYOUT SO A CHANGE TO THE BODY RECORD CANNOT                     
049100*    ACCIDENTALLY DRIFT THE HEADER OUT OF ALIGNMENT WITH IT.              
049200     WRITE RGM-HIST-REC FROM RGM-HEADER-REC.                              
049300 106-EXIT.                                                                
049400     EXIT.                                                                
049500*                                                                         
049600*    DRIVES THE READ LOOP UNTIL END OF FILE.  NOTHING IS                  
049700*    SORTED OR VALIDATED FOR COMPLETENESS HERE - THAT IS                  
049800*    120's AND 130's JOB - THIS PARAGRAPH ONLY GETS EVERY                 
049900*    PARSEABLE ROW INTO RGM-BAR-TABLE.                                    
050000 110-LOAD-DAILY-BARS.                                                     
050100*    NO ROW COUNTER OR TABLE INDEX IS MAINTAINED IN THIS                  
050200*    PARAGRAPH - EACH CALL TO 111 EITHER ADVANCES THE EOF                 
050300*    SWITCH OR PARSES EXACTLY ONE LINE THROUGH 112.                       
050400     PERFORM 111-READ-BAR-LINE THRU 111-EXIT                              
050500         UNTIL RGM-BAR-EOF.                                               
050600 110-EXIT.                                                                
050700     EXIT.                                                                
050800*                                                                         
050900*    STANDARD FILE-STATUS-DRIVEN READ.  '00' IS A GOOD READ               
051000*    AND FALLS INTO THE PARSE; ANY OTHER NON-EOF STATUS IS                
051100*    TREATED AS A HARD READ ERROR AND DISPLAYED, BUT DOES                 
051200*    NOT STOP THE RUN BY ITSELF - THE PARSE SIDE (112) AND                
051300*    THE ZERO-ROWS-LOADED CHECK (120) ARE WHAT DECIDE                     
051400*    WHETHER A DAMAGED FEED IS FATAL.                                     
051500 111-READ-BAR-LINE.                                                       
051600     READ RGM-BAR-FILE                                                    
051700         AT END                                                           
051800*    RGM-BAR-EOF-SW IS THE 88-LEVEL CONDITION RGM-BAR-EOF                 
051900*    TESTS BELOW AND THAT 110'S PERFORM ... UNTIL TESTS ABOVE.            
052000             MOVE 'Y' TO RGM-BAR-EOF-SW                                   
052100     END-READ.                                                            
052200     IF NOT RGM-BAR-EOF                                                   
052300         EVALUATE WS-BARFILE-STATUS                                       
052400             WHEN '00'                                                    
052500                 ADD 1 TO WS-READ-RECORD                                  
052600                 PERFORM 112-PARSE-BAR-LINE THRU 112-EXIT                 
052700             WHEN OTHER                                                   
052800                 DISPLAY 'RGMDET0003E BAR FILE READ ERROR, '              
052900                         'STATUS = ' WS-BARFILE-STATUS                    
053000         END-EVALUATE                                                     
053100     END-IF.                                                              
053200 111-EXIT.                                                                
053300     EXIT.                                                                
053400*                                                                         
053500*    SPLITS ONE COMMA-DELIMITED LINE INTO ITS EIGHT FIELDS AND            
053600*    APPENDS A ROW TO RGM-BAR-TABLE IF, AND ONLY IF, THE LINE             
053700*    HELD AT LEAST 8 FIELDS AND THE DATE PARSED CLEANLY.  A               
053800*    BLANK LINE OR A SHORT LINE IS SILENTLY DROPPED - COUNTED             
053900*    IN WS-ROW-DROP-COUNT FOR THE END-OF-JOB DISPLAY.                     
054000 112-PARSE-BAR-LINE.                                                      
054100     COMPUTE RGM-NEXT-IX = RGM-BAR-COUNT + 1                              
054200*    WS-FIELD-TALLY IS RESET ON EVERY CALL - UNSTRING'S                   
054300*    TALLYING PHRASE ADDS TO WHATEVER IT ALREADY HOLDS, IT                
054400*    DOES NOT RESET IT, SO A STALE COUNT FROM A PRIOR ROW                 
054500*    WOULD OTHERWISE MASK A SHORT ROW HERE.                               
054600     MOVE ZERO   TO WS-FIELD-TALLY                                        
054700     MOVE SPACES TO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6 WS-F7             
054800                    WS-F8                                                 
054900*    THE ROW IS PROVISIONALLY MARKED VALID BEFORE ANY FIELD               
055000*    IS EVEN LOOKED AT - 113'S DATE PARSE IS THE ONLY                     
055100*    PARAGRAPH THAT EVER FLIPS THIS BACK TO 'N', AND ONLY ON              
055200*    ITS OWN FAILURE PATHS.                                               
055300     MOVE 'Y'    TO RGM-BAR-ROW-VALID(RGM-NEXT-IX)                        
055400     IF RGM-BAR-LINE-TEXT = SPACES                                        
055500         GO TO 112-DROP-ROW                                               
055600     END-IF                                                               
055700     UNSTRING RGM-BAR-LINE-TEXT DELIMITED BY ','                          
055800         INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6 WS-F7 WS-F8             
055900         TALLYING IN WS-FIELD-TALLY                                       
056000     END-UNSTRING                                                         
056100     IF WS-FIELD-TALLY < 8                                                
056200         GO TO 112-DROP-ROW                                               
056300     END-IF                                                               
056400     MOVE WS-F1 TO RGM-CONV-TEXT                                          
056500     PERFORM 113-PARSE-BAR-DATE THRU 113-EXIT                             
056600     IF RGM-BAR-ROW-IS-DROPPED(RGM-NEXT-IX)                               
056700         GO TO 112-DROP-ROW                                               
056800     END-IF                                                               
056900*    FIELDS 2-8 (OPEN, HIGH, LOW, CLOSE, VOLUME, ATR14, ADX14)            
057000*    ALL RUN THROUGH THE SAME 760 CONVERTER IN THE FIXED                  
057100*    POSITIONAL ORDER THE FEED HAS ALWAYS USED - THERE IS NO              
057200*    COLUMN-HEADER ROW ON THIS FILE TO CONFIRM FIELD ORDER                
057300*    AGAINST, SO A LAYOUT CHANGE AT THE FEED END WOULD PARSE              
057400*    SILENTLY INTO THE WRONG COLUMNS.  DESK HAS BEEN TOLD.                
057500     MOVE WS-F2 TO RGM-CONV-TEXT                                          
057600     PERFORM 760-CONVERT-TEXT-TO-NUMBER THRU 760-EXIT                     
057700*    OPEN, HIGH, LOW AND CLOSE ARE ALL CARRIED ON THE SAME                
057800*    FOUR-DECIMAL FIXED SCALE 760 PRODUCES - THE FEED HAS                 
057900*    NEVER SENT A PRICE FIELD NEEDING MORE PRECISION THAN                 
058000*    THAT.                                                                
058100     MOVE RGM-CONV-RESULT TO RGM-BAR-OPEN(RGM-NEXT-IX)                    
058200     MOVE WS-F3 TO RGM-CONV-TEXT                                          
058300     PERFORM 760-CONVERT-TEXT-TO-NUMBER THRU 760-EXIT                     
058400     MOVE RGM-CONV-RESULT TO RGM-BAR-HIGH(RGM-NEXT-IX)                    
058500     MOVE WS-F4 TO RGM-CONV-TEXT                                          
058600     PERFORM 760-CONVERT-TEXT-TO-NUMBER THRU 760-EXIT                     
058700     MOVE RGM-CONV-RESULT TO RGM-BAR-LOW(RGM-NEXT-IX)                     
058800     MOVE WS-F5 TO RGM-CONV-TEXT                                          
058900     PERFORM 760-CONVERT-TEXT-TO-NUMBER THRU 760-EXIT                     
059000     MOVE RGM-CONV-RESULT TO RGM-BAR-CLOSE(RGM-NEXT-IX)                   
059100     MOVE WS-F6 TO RGM-CONV-TEXT                                          
059200     PERFORM 760-CONVERT-TEXT-TO-NUMBER THRU 760-EXIT                     
059300*    VOLUME RUNS THROUGH THE SAME CONVERTER AS EVERY PRICE                
059400*    FIELD EVEN THOUGH IT IS ALWAYS A WHOLE NUMBER ON THIS                
059500*    FEED - A SEPARATE INTEGER-ONLY CONVERTER WAS CONSIDERED              
059600*    AND DROPPED AS NOT WORTH THE EXTRA PARAGRAPH.                        
059700     MOVE RGM-CONV-RESULT TO RGM-BAR-VOLUME(RGM-NEXT-IX)                  
059800     MOVE WS-F7 TO RGM-CONV-TEXT                                          
059900     PERFORM 760-CONVERT-TEXT-TO-NUMBER THRU 760-EXIT                     
060000     MOVE RGM-CONV-RESULT TO RGM-BAR-ATR14(RGM-NEXT-IX)                   
060100     MOVE WS-F8 TO RGM-CONV-TEXT                                          
060200     PERFORM 760-CONVERT-TEXT-TO-NUMBER THRU 760-EXIT                     
060300     MOVE RGM-CONV-RESULT TO RGM-BAR-ADX14(RGM-NEXT-IX)                   
060400*    THIS IS THE ONLY PLACE RGM-BAR-COUNT IS INCREMENTED -                
060500*    A ROW THAT REACHES HERE HAS ALREADY CLEARED THE BLANK-               
060600*    LINE, FIELD-COUNT, AND DATE-PARSE GAUNTLET ABOVE.                    
060700     ADD 1 TO RGM-BAR-COUNT                                               
060800     GO TO 112-EXIT.                                                      
060900*                                                                         
061000*    A ROW THAT FELL THROUGH TO HERE WAS EITHER TOO SHORT OR              
061100*    FAILED THE DATE PARSE - IT IS NOT COUNTED INTO                       
061200*    RGM-BAR-COUNT AND SO NEVER PARTICIPATES IN THE SORT OR               
061300*    THE REGIME WALK.                                                     
061400 112-DROP-ROW.                                                            
061500     ADD 1 TO WS-ROW-DROP-COUNT.                                          
061600 112-EXIT.                                                                
061700     EXIT.                                                                
061800*                                                                         
061900*    PARSES WS-F1 (ALREADY COPIED TO RGM-CONV-TEXT BY THE                 
062000*    CALLER) AS A DATE IN EITHER DD/MM/YY OR DD-MM-YY FORM AND            
062100*    FILLS IN RGM-BAR-DATE-RAW, RGM-BAR-DATE-ISO AND RGM-BAR-             
062200*    SORT-KEY FOR RGM-NEXT-IX.  MARKS THE ROW DROPPED ON ANY              
062300*    FAILURE.                                                             
062400*                                                                         
062500*    Y2K CENTURY WINDOW - A TWO-DIGIT YEAR OF 00 THROUGH 49 IS            
062600*    TAKEN AS 20XX, 50 THROUGH 99 AS 19XX.  ALL HISTORY ON                
062700*    FILE AT THE TIME THIS WAS WRITTEN IS 19XX; THE WINDOW                
062800*    ONLY MATTERS ONCE 2000-VINTAGE BARS START ARRIVING.                  
062900 113-PARSE-BAR-DATE.                                                      
063000*    RGM-BAR-DATE-RAW KEEPS THE ORIGINAL EIGHT-CHARACTER TEXT             
063100*    AS RECEIVED, SEPARATORS AND ALL, PURELY FOR THE DEBUG                
063200*    LOG - EVERY DOWNSTREAM PARAGRAPH WORKS OFF THE PARSED                
063300*    AND REBUILT RGM-BAR-DATE-ISO INSTEAD.                                
063400     MOVE RGM-CONV-TEXT(1:8)  TO RGM-BAR-DATE-RAW(RGM-NEXT-IX)            
063500     MOVE RGM-CONV-TEXT(3:1)  TO RGM-DATE-SEP1                            
063600     MOVE RGM-CONV-TEXT(6:1)  TO RGM-DATE-SEP2                            
063700*    EITHER SLASH OR HYPHEN IS ACCEPTED AS THE DATE SEPARATOR             
063800*    BECAUSE THE FEED CHANGED PUNCTUATION PARTWAY THROUGH ITS             
063900*    OWN HISTORY WITHOUT TELLING ANYONE - SEE THE 990118                  
064000*    CHANGE-LOG ENTRY.  A MIXED SEPARATOR WITHIN THE SAME ROW             
064100*    (ONE SLASH, ONE HYPHEN) IS NOT ACCEPTED AND DROPS THE ROW.           
064200     IF (RGM-DATE-SEP1 = '/'  AND RGM-DATE-SEP2 = '/')                    
064300        OR (RGM-DATE-SEP1 = '-' AND RGM-DATE-SEP2 = '-')                  
064400         CONTINUE                                                         
064500     ELSE                                                                 
064600         MOVE 'N' TO RGM-BAR-ROW-VALID(RGM-NEXT-IX)                       
064700         GO TO 113-EXIT                                                   
064800     END-IF                                                               
064900     MOVE RGM-CONV-TEXT(1:2) TO RGM-DATE-DD-TEXT                          
065000     MOVE RGM-CONV-TEXT(4:2) TO RGM-DATE-MM-TEXT                          
065100     MOVE RGM-CONV-TEXT(7:2) TO RGM-DATE-YY-TEXT                          
065200     IF RGM-DATE-DD-TEXT NOT DATE-DIGITS                                  
065300        OR RGM-DATE-MM-TEXT NOT DATE-DIGITS                               
065400        OR RGM-DATE-YY-TEXT NOT DATE-DIGITS                               
065500         MOVE 'N' TO RGM-BAR-ROW-VALID(RGM-NEXT-IX)                       
065600         GO TO 113-EXIT                                                   
065700     END-IF                                                               
065800*    THE DIGIT CHECK ABOVE HAS ALREADY GUARANTEED EACH OF                 
065900*    THESE THREE FIELDS IS NUMERIC, SO THE MOVE TO A                      
066000*    NUMERIC-EDITED RECEIVING FIELD HERE CANNOT ABEND ON A                
066100*    BAD CHARACTER.                                                       
066200     MOVE RGM-DATE-DD-TEXT TO RGM-DATE-DD-NUM                             
066300     MOVE RGM-DATE-MM-TEXT TO RGM-DATE-MM-NUM                             
066400     MOVE RGM-DATE-YY-TEXT TO RGM-DATE-YY-NUM                             
066500     IF RGM-DATE-YY-NUM < 50                                              
066600         COMPUTE RGM-BAR-DATE-CCYY(RGM-NEXT-IX)                           
066700               = 2000 + RGM-DATE-YY-NUM                                   
066800     ELSE                                                                 
066900         COMPUTE RGM-BAR-DATE-CCYY(RGM-NEXT-IX)                           
067000               = 1900 + RGM-DATE-YY-NUM                                   
067100     END-IF                                                               
067200     MOVE RGM-DATE-MM-NUM TO RGM-BAR-DATE-MM(RGM-NEXT-IX)                 
067300     MOVE RGM-DATE-DD-NUM TO RGM-BAR-DATE-DD(RGM-NEXT-IX)                 
067400*    RGM-BAR-DATE-ISO IS BUILT BY REFERENCE MODIFICATION                  
067500*    RATHER THAN BY STRING, SINCE THE YEAR/MONTH/DAY MOVES                
067600*    ABOVE ALREADY LEFT THE DIGITS IN PLACE - ONLY THE TWO                
067700*    HYPHEN POSITIONS STILL NEED FILLING IN.                              
067800     MOVE '-' TO RGM-BAR-DATE-ISO(RGM-NEXT-IX)(5:1)                       
067900     MOVE '-' TO RGM-BAR-DATE-ISO(RGM-NEXT-IX)(8:1)                       
068000*    THE SORT KEY IS A PLAIN CCYYMMDD INTEGER RATHER THAN A               
068100*    COPY OF THE ISO TEXT FIELD - COMPARING TWO PACKED                    
068200*    INTEGERS IN 132'S BUBBLE COMPARE IS CHEAPER THAN A                   
068300*    CHARACTER-BY-CHARACTER TEXT COMPARE ON EVERY PASS.                   
068400     COMPUTE RGM-BAR-SORT-KEY(RGM-NEXT-IX)                                
068500           = (RGM-BAR-DATE-CCYY(RGM-NEXT-IX) * 10000)                     
068600           + (RGM-BAR-DATE-MM(RGM-NEXT-IX) * 100)                         
068700           + RGM-BAR-DATE-DD(RGM-NEXT-IX).                                
068800 113-EXIT.                                                                
068900     EXIT.                                                                
069000*                                                                         
069100*    ZERO-ROWS ABEND CHECK.  A FEED THAT PRODUCED NO USABLE               
069200*    ROWS AT ALL (WRONG FILE MOUNTED, WRONG RECORD FORMAT, OR             
069300*    A HEADER-ONLY FILE WITH NO DATA LINES) IS TREATED AS A               
069400*    SETUP ERROR, NOT AS A ZERO-DAY RUN - THE JOB SETS THE                
069500*    ABEND FLAG AND STOPS RATHER THAN WRITING AN EMPTY HISTORY            
069600*    FILE THAT WOULD LOOK LIKE A SUCCESSFUL BUT QUIET RUN TO              
069700*    THE NEXT JOB IN THE STREAM.                                          
069800 120-CHECK-BARS-LOADED.                                                   
069900     IF RGM-BAR-COUNT = ZERO                                              
070000         MOVE 'Y' TO WS-ABEND-FLAG                                        
070100         DISPLAY 'RGMDET0004E NO USABLE DAILY BAR ROWS WERE '             
070200                 'PARSED - RUN ABANDONED'                                 
070300         MOVE 16 TO RETURN-CODE                                           
070400         STOP RUN                                                         
070500     END-IF.                                                              
070600 120-EXIT.                                                                
070700     EXIT.                                                                
070800*                                                                         
070900*    ASCENDING BUBBLE SORT OF RGM-BAR-TABLE BY RGM-BAR-SORT-              
071000*    KEY.  THE TABLE IS SMALL ENOUGH (ONE INSTRUMENT, ONE                 
071100*    RUN) THAT A BUBBLE SORT'S COST NEVER SHOWED UP ON A JOB              
071200*    ACCOUNTING REPORT, SO NOBODY HAS REPLACED IT WITH THE                
071300*    SYSTEM SORT UTILITY.                                                 
071400 130-SORT-DAILY-BARS.                                                     
071500     SET RGM-SORT-SWAPPED TO TRUE                                         
071600     PERFORM 131-BUBBLE-OUTER-PASS THRU 131-EXIT                          
071700         UNTIL RGM-SORT-NOT-SWAPPED.                                      
071800 130-EXIT.                                                                
071900     EXIT.                                                                
072000*                                                                         
072100*    ONE FULL PASS OVER THE TABLE.  RUNS UNTIL A PASS COMES               
072200*    BACK WITH NO SWAPS, WHICH IS WHEN 130'S PERFORM ... UNTIL            
072300*    STOPS CALLING THIS PARAGRAPH.                                        
072400 131-BUBBLE-OUTER-PASS.                                                   
072500     SET RGM-SORT-NOT-SWAPPED TO TRUE                                     
072600     PERFORM 132-BUBBLE-COMPARE THRU 132-EXIT                             
072700         VARYING RGM-SORT-I FROM 1 BY 1                                   
072800             UNTIL RGM-SORT-I > RGM-BAR-COUNT - 1.                        
072900 131-EXIT.                                                                
073000     EXIT.                                                                
073100*                                                                         
073200*    COMPARES ONE ADJACENT PAIR AND SWAPS IF OUT OF ORDER.                
073300*    RGM-SORT-I IS SUPPLIED BY 131'S PERFORM ... VARYING; THIS            
073400*    PARAGRAPH ONLY EVER LOOKS AT I AND I+1.                              
073500 132-BUBBLE-COMPARE.                                                      
073600     COMPUTE RGM-SORT-J = RGM-SORT-I + 1                                  
073700     IF RGM-BAR-SORT-KEY(RGM-SORT-I) >                                    
073800        RGM-BAR-SORT-KEY(RGM-SORT-J)                                      
073900         PERFORM 133-SWAP-BAR-ROWS THRU 133-EXIT                          
074000         SET RGM-SORT-SWAPPED TO TRUE                                     
074100     END-IF.                                                              
074200 132-EXIT.                                                                
074300     EXIT.                                                                
074400*                                                                         
074500*    SWAPS TWO WHOLE RGM-BAR-ENTRY OCCURRENCES THROUGH THE                
074600*    RGM-SORT-HOLD WORK AREA - ALL EIGHT CONVERTED FIELDS PLUS            
074700*    THE VALID/DROPPED SWITCH AND SORT KEY MOVE TOGETHER, SO              
074800*    NO FIELD CAN DRIFT OUT OF STEP WITH ITS OWN ROW.                     
074900 133-SWAP-BAR-ROWS.                                                       
075000     MOVE RGM-BAR-ENTRY(RGM-SORT-I) TO RGM-SORT-HOLD                      
075100     MOVE RGM-BAR-ENTRY(RGM-SORT-J) TO RGM-BAR-ENTRY(RGM-SORT-I)          
075200     MOVE RGM-SORT-HOLD             TO RGM-BAR-ENTRY(RGM-SORT-J).         
075300 133-EXIT.                                                                
075400     EXIT.                                                                
075500*                                                                         
075600*    ONE-TIME [INIT] DEBUG LINE SHOWING HOW MANY ROWS SURVIVED            
075700*    110/112 AND THE FIRST/LAST SORTED DATE ON FILE - THE                 
075800*    FIRST THING A DESK ANALYST CHECKS WHEN A RUN'S ROW COUNT             
075900*    LOOKS WRONG.                                                         
076000 140-WRITE-INIT-LINE.                                                     
076100     MOVE RGM-BAR-COUNT TO RGM-EDIT-ROWCOUNT                              
076200     MOVE SPACES TO WS-DEBUG-LINE                                         
076300     STRING '[INIT] ROWS=' DELIMITED BY SIZE                              
076400            RGM-EDIT-ROWCOUNT   DELIMITED BY SIZE                         
076500            ' FIRST='           DELIMITED BY SIZE                         
076600            RGM-BAR-DATE-ISO(1) DELIMITED BY SIZE                         
076700            ' LAST='            DELIMITED BY SIZE                         
076800            RGM-BAR-DATE-ISO(RGM-BAR-COUNT) DELIMITED BY SIZE             
076900         INTO WS-DEBUG-LINE                                               
077000     END-STRING                                                           
077100     WRITE RGM-DEBUG-REC FROM WS-DEBUG-LINE.                              
077200 140-EXIT.                                                                
077300     EXIT.                                                                
077400*                                                                         
077500******************************************************************        
077600*    200-SERIES - PRE-WARM.                                      *        
077700******************************************************************        
077800*                                                                         
077900*    BRINGS THE FOUR ROLLING QUEUES UP TO THE STATE THEY WOULD            
078000*    BE IN THE INSTANT BEFORE THE FIRST BAR ON FILE, THEN                 
078100*    WRITES A [PREWARM] DEBUG LINE.  FOR ONE INSTRUMENT'S OWN             
078200*    HISTORY THIS IS A NO-OP (THERE IS NOTHING BEFORE THE                 
078300*    FIRST ROW) - IT EXISTS BECAUSE THE MINUTE-BAR STRATEGY               
078400*    THIS PIPELINE STANDS IN FOR ALWAYS PRE-WARMS BEFORE ITS              
078500*    FIRST TICK, AND THIS JOB WALKS THROUGH THE SAME CALL                 
078600*    SEQUENCE SO A DESK ANALYST COMPARING THE TWO DEBUG LOGS              
078700*    SEES THE SAME SHAPE OF RUN.                                          
078800 200-PREWARM.                                                             
078900*    RGM-BAR-TABLE IS ALREADY SORTED BY THIS POINT (130 RAN               
079000*    BEFORE 200 IN 000-MAIN), SO ROW 1 IS GUARANTEED TO BE                
079100*    THE EARLIEST DATE ON FILE.                                           
079200     MOVE RGM-BAR-SORT-KEY(1)  TO RGM-TARGET-KEY                          
079300     MOVE RGM-BAR-DATE-ISO(1)  TO RGM-TARGET-DATE-ISO                     
079400*    CALLING 300 WITH THE TARGET SET TO ROW 1'S OWN KEY                   
079500*    ADVANCES NOTHING (NO ROW HAS A KEY STRICTLY LESS THAN                
079600*    ROW 1'S) BUT STILL WRITES THE [FILL] LINE, MATCHING                  
079700*    WHAT THE MINUTE-BAR JOB DOES ON ITS OWN FIRST TICK.                  
079800     PERFORM 300-ENSURE-WINDOW-READY THRU 300-EXIT                        
079900     MOVE RGM-ATR-DEPTH  TO RGM-EDIT-ATRQ                                 
080000     MOVE RGM-ADX-DEPTH  TO RGM-EDIT-ADXQ                                 
080100     MOVE RGM-RET1-DEPTH TO RGM-EDIT-RETQ                                 
080200     MOVE SPACES TO WS-DEBUG-LINE                                         
080300     STRING '[PREWARM] MINUTE=' DELIMITED BY SIZE                         
080400            RGM-TARGET-DATE-ISO DELIMITED BY SIZE                         
080500            ' ATRQ='             DELIMITED BY SIZE                        
080600            RGM-EDIT-ATRQ        DELIMITED BY SIZE                        
080700            ' ADXQ='             DELIMITED BY SIZE                        
080800            RGM-EDIT-ADXQ        DELIMITED BY SIZE                        
080900            ' RETQ='             DELIMITED BY SIZE                        
081000            RGM-EDIT-RETQ        DELIMITED BY SIZE                        
081100         INTO WS-DEBUG-LINE                                               
081200     END-STRING                                                           
081300     WRITE RGM-DEBUG-REC FROM WS-DEBUG-LINE.                              
081400 200-EXIT.                                                                
081500     EXIT.                                                                
081600*                                                                         
081700******************************************************************        
081800*    300-SERIES - ROLLING WINDOW UPKEEP.                         *        
081900******************************************************************        
082000*                                                                         
082100*    ADVANCES THE CURSOR THROUGH RGM-BAR-TABLE, PUSHING EVERY             
082200*    ROW STRICTLY BEFORE RGM-TARGET-KEY INTO THE FOUR QUEUES,             
082300*    UNTIL THE CURSOR REACHES RGM-TARGET-KEY OR RUNS OFF THE              
082400*    END OF THE TABLE.  IF NOTHING WAS ADVANCED AND THE                   
082500*    WINDOW IS STILL SHORT, THE CURSOR IS REWOUND TO THE                  
082600*    START AND THE BULK-ADVANCE IS RETRIED ONCE - THIS ONLY               
082700*    EVER FIRES ON THE PRE-WARM CALL, WHERE THE CURSOR STARTS             
082800*    AT ROW 1 ALREADY AND THE REWIND IS A NO-OP, BUT THE CALL             
082900*    SEQUENCE MATCHES THE MINUTE-BAR ITERATOR'S OWN LOGIC ONE             
083000*    FOR ONE.                                                             
083100 300-ENSURE-WINDOW-READY.                                                 
083200     PERFORM 310-BULK-ADVANCE THRU 310-EXIT                               
083300     IF RGM-ADV-COUNT = ZERO AND RGM-ATR-DEPTH < RGM-WINDOW-N             
083400         PERFORM 315-REWIND-CURSOR THRU 315-EXIT                          
083500         PERFORM 310-BULK-ADVANCE THRU 310-EXIT                           
083600     END-IF                                                               
083700     PERFORM 330-WRITE-FILL-LINE THRU 330-EXIT.                           
083800 300-EXIT.                                                                
083900     EXIT.                                                                
084000*                                                                         
084100*    PUSHES EVERY ROW WHOSE SORT KEY IS STRICTLY LESS THAN                
084200*    RGM-TARGET-KEY INTO THE FOUR QUEUES AND COUNTS HOW MANY              
084300*    WERE PUSHED IN RGM-ADV-COUNT - THE CALLER (300) USES A               
084400*    ZERO COUNT TO DECIDE WHETHER A REWIND-AND-RETRY IS NEEDED.           
084500 310-BULK-ADVANCE.                                                        
084600     MOVE ZERO TO RGM-ADV-COUNT                                           
084700     PERFORM 311-ADVANCE-ONE-ROW THRU 311-EXIT                            
084800         UNTIL RGM-CURSOR-IX > RGM-BAR-COUNT                              
084900            OR RGM-BAR-SORT-KEY(RGM-CURSOR-IX)                            
085000               NOT < RGM-TARGET-KEY.                                      
085100 310-EXIT.                                                                
085200     EXIT.                                                                
085300*                                                                         
085400*    ONE TABLE-ROW ADVANCE: NORMALIZE AND QUEUE THE READING AT            
085500*    THE CURSOR, THEN STEP THE CURSOR AND THE ADVANCE COUNTER.            
085600*    KEPT AS ITS OWN PARAGRAPH, RATHER THAN INLINE IN 310'S               
085700*    PERFORM, SO THE COUNTER BUMP CANNOT BE FORGOTTEN IF A                
085800*    FUTURE CHANGE ADDS A SECOND CALLER.                                  
085900 311-ADVANCE-ONE-ROW.                                                     
086000*    320 IS PERFORMED FOR THE ROW SITTING AT THE CURSOR                   
086100*    BEFORE THE CURSOR ITSELF MOVES, SO IT ALWAYS NORMALIZES              
086200*    AND PUSHES THE ROW THAT WAS ABOUT TO BE PASSED OVER.                 
086300     PERFORM 320-NORMALIZE-AND-PUSH THRU 320-EXIT                         
086400     ADD 1 TO RGM-CURSOR-IX                                               
086500     ADD 1 TO RGM-ADV-COUNT.                                              
086600 311-EXIT.                                                                
086700     EXIT.                                                                
086800*                                                                         
086900*    RESETS THE CURSOR TO ROW 1.  ONLY EVER PERFORMED FROM                
087000*    300 WHEN A BULK-ADVANCE MOVED NOTHING AND THE WINDOW IS              
087100*    STILL SHORT - SEE THE 300-SERIES BANNER ABOVE.                       
087200 315-REWIND-CURSOR.                                                       
087300*    A REWIND IS THE ONLY WAY THE CURSOR EVER MOVES                       
087400*    BACKWARD - EVERY OTHER PARAGRAPH IN THE 300 SERIES ONLY              
087500*    EVER ADVANCES IT.                                                    
087600     MOVE 1 TO RGM-CURSOR-IX.                                             
087700 315-EXIT.                                                                
087800     EXIT.                                                                
087900*                                                                         
088000*    NORMALIZES THE ATR14/ADX14 READING AT RGM-CURSOR-IX AND              
088100*    PUSHES IT ONTO ITS QUEUE, THEN COMPUTES THE SAME-                    
088200*    INSTRUMENT RETURN AGAINST THE PREVIOUS CLOSE AND PUSHES              
088300*    THAT TOO (SKIPPED ON THE VERY FIRST ROW - THERE IS NO                
088400*    PREVIOUS CLOSE YET).                                                 
088500*                                                                         
088600*    ADX NORMALIZATION - SOME FEEDS SEND ADX ON A 0-1 SCALE,              
088700*    OTHERS 0-100.  A READING AT OR BELOW 3.0 IS TAKEN AS THE             
088800*    0-1 SCALE AND MULTIPLIED UP; ANYTHING HIGHER IS ASSUMED              
088900*    ALREADY ON THE 0-100 SCALE.                                          
089000*                                                                         
089100*    ATR NORMALIZATION - AN ATR READING BELOW 5 WITH A                    
089200*    POSITIVE CLOSE IS TAKEN AS A RAW PRICE-POINT READING AND             
089300*    RESTATED AS A PERCENT OF THE CLOSE; OTHERWISE IT IS                  
089400*    ASSUMED ALREADY NORMALIZED.                                          
089500 320-NORMALIZE-AND-PUSH.                                                  
089600*    THE THREE-WAY GUARD (POSITIVE ATR, BELOW THE RAW-PRICE               
089700*    CUTOFF, POSITIVE CLOSE) EXISTS SO A ZERO OR NEGATIVE                 
089800*    CLOSE NEVER BECOMES A DIVISOR - SEE THE 971203                       
089900*    CHANGE-LOG ENTRY FOR THE INCIDENT THAT PROMPTED IT.                  
090000     IF RGM-BAR-ATR14(RGM-CURSOR-IX) > ZERO                               
090100        AND RGM-BAR-ATR14(RGM-CURSOR-IX) < 5                              
090200        AND RGM-BAR-CLOSE(RGM-CURSOR-IX) > ZERO                           
090300         COMPUTE RGM-NORM-ATR =                                           
090400             (RGM-BAR-ATR14(RGM-CURSOR-IX) /                              
090500              RGM-BAR-CLOSE(RGM-CURSOR-IX)) * 100                         
090600     ELSE                                                                 
090700         MOVE RGM-BAR-ATR14(RGM-CURSOR-IX) TO RGM-NORM-ATR                
090800     END-IF                                                               
090900*    3.0 WAS CHOSEN AS THE SCALE CUTOFF, NOT 1.0, BECAUSE A               
091000*    HANDFUL OF FEED DAYS CARRY A 0-1 SCALE ADX SLIGHTLY                  
091100*    ABOVE ONE DUE TO UPSTREAM ROUNDING - SEE THE SAME                    
091200*    971203 ENTRY.                                                        
091300     IF RGM-BAR-ADX14(RGM-CURSOR-IX) <= 3                                 
091400         COMPUTE RGM-NORM-ADX =                                           
091500             RGM-BAR-ADX14(RGM-CURSOR-IX) * 100                           
091600     ELSE                                                                 
091700         MOVE RGM-BAR-ADX14(RGM-CURSOR-IX) TO RGM-NORM-ADX                
091800     END-IF                                                               
091900     PERFORM 321-PUSH-ATR-QUEUE THRU 321-EXIT                             
092000     PERFORM 322-PUSH-ADX-QUEUE THRU 322-EXIT                             
092100     IF RGM-HAVE-PREV-CLOSE                                               
092200         IF RGM-PREV-CLOSE = ZERO                                         
092300             MOVE 1 TO RGM-PREV-CLOSE-SAFE                                
092400         ELSE                                                             
092500             MOVE RGM-PREV-CLOSE TO RGM-PREV-CLOSE-SAFE                   
092600         END-IF                                                           
092700         COMPUTE RGM-NORM-RET =                                           
092800             (RGM-BAR-CLOSE(RGM-CURSOR-IX) - RGM-PREV-CLOSE)              
092900             / RGM-PREV-CLOSE-SAFE                                        
093000         PERFORM 323-PUSH-RET1-QUEUE THRU 323-EXIT                        
093100     ELSE                                                                 
093200*    THE VERY FIRST ROW EVER PUSHED HAS NO PRIOR CLOSE TO                 
093300*    COMPARE AGAINST, SO NO RETURN IS PUSHED FOR IT - RGM-                
093400*    RET1-DEPTH SIMPLY STAYS ONE ROW BEHIND THE OTHER QUEUES              
093500*    FOR THE LIFE OF THE RUN.                                             
093600         SET RGM-HAVE-PREV-CLOSE TO TRUE                                  
093700     END-IF                                                               
093800     MOVE RGM-BAR-CLOSE(RGM-CURSOR-IX) TO RGM-PREV-CLOSE.                 
093900 320-EXIT.                                                                
094000     EXIT.                                                                
094100*                                                                         
094200*    FIXED-CAPACITY FIFO PUSH, OCCURS 10, NOT CIRCULAR - A                
094300*    FULL QUEUE SHIFTS EVERY SLOT DOWN ONE (321-SHIFT-SLOT)               
094400*    AND THE NEW READING LANDS IN SLOT 10.  A TEN-SLOT SHIFT              
094500*    PER BAR NEVER SHOWED UP ON A JOB ACCOUNTING REPORT FOR               
094600*    THE SAME REASON THE BUBBLE SORT IN 130 NEVER DID.                    
094700 321-PUSH-ATR-QUEUE.                                                      
094800*    RGM-WINDOW-N IS THE SAME TEN-DAY CONSTANT THE MINUTE-                
094900*    BAR STRATEGY USES FOR ITS OWN ROLLING WINDOW - CHANGING              
095000*    IT HERE WITHOUT CHANGING IT THERE WOULD LEAVE THE TWO                
095100*    JOBS CLASSIFYING OFF DIFFERENT WINDOW LENGTHS.                       
095200     IF RGM-ATR-DEPTH >= RGM-WINDOW-N                                     
095300         PERFORM 321-SHIFT-SLOT THRU 321-SHIFT-EXIT                       
095400             VARYING RGM-Q-IX FROM 1 BY 1 UNTIL RGM-Q-IX > 9              
095500         MOVE RGM-NORM-ATR TO RGM-ATR-SLOT(10)                            
095600     ELSE                                                                 
095700         ADD 1 TO RGM-ATR-DEPTH                                           
095800         MOVE RGM-NORM-ATR TO RGM-ATR-SLOT(RGM-ATR-DEPTH)                 
095900     END-IF.                                                              
096000 321-EXIT.                                                                
096100     EXIT.                                                                
096200*                                                                         
096300 321-SHIFT-SLOT.                                                          
096400     COMPUTE RGM-Q-IX2 = RGM-Q-IX + 1                                     
096500     MOVE RGM-ATR-SLOT(RGM-Q-IX2) TO RGM-ATR-SLOT(RGM-Q-IX).              
096600 321-SHIFT-EXIT.                                                          
096700     EXIT.                                                                
096800*                                                                         
096900*    SAME FIXED-CAPACITY SHIFT-QUEUE PATTERN AS 321, ONE                  
097000*    QUEUE OVER FOR THE ADX READING.                                      
097100 322-PUSH-ADX-QUEUE.                                                      
097200     IF RGM-ADX-DEPTH >= RGM-WINDOW-N                                     
097300         PERFORM 322-SHIFT-SLOT THRU 322-SHIFT-EXIT                       
097400             VARYING RGM-Q-IX FROM 1 BY 1 UNTIL RGM-Q-IX > 9              
097500         MOVE RGM-NORM-ADX TO RGM-ADX-SLOT(10)                            
097600     ELSE                                                                 
097700         ADD 1 TO RGM-ADX-DEPTH                                           
097800         MOVE RGM-NORM-ADX TO RGM-ADX-SLOT(RGM-ADX-DEPTH)                 
097900     END-IF.                                                              
098000 322-EXIT.                                                                
098100     EXIT.                                                                
098200*                                                                         
098300 322-SHIFT-SLOT.                                                          
098400     COMPUTE RGM-Q-IX2 = RGM-Q-IX + 1                                     
098500     MOVE RGM-ADX-SLOT(RGM-Q-IX2) TO RGM-ADX-SLOT(RGM-Q-IX).              
098600 322-SHIFT-EXIT.                                                          
098700     EXIT.                                                                
098800*                                                                         
098900 323-PUSH-RET1-QUEUE.                                                     
099000     IF RGM-RET1-DEPTH >= RGM-WINDOW-N                                    
099100         PERFORM 323-SHIFT-SLOT THRU 323-SHIFT-EXIT                       
099200             VARYING RGM-Q-IX FROM 1 BY 1 UNTIL RGM-Q-IX > 9              
099300         MOVE RGM-NORM-RET TO RGM-RET1-SLOT(10)                           
099400     ELSE                                                                 
099500         ADD 1 TO RGM-RET1-DEPTH                                          
099600         MOVE RGM-NORM-RET TO RGM-RET1-SLOT(RGM-RET1-DEPTH)               
099700     END-IF.                                                              
099800 323-EXIT.                                                                
099900     EXIT.                                                                
100000*                                                                         
100100 323-SHIFT-SLOT.                                                          
100200     COMPUTE RGM-Q-IX2 = RGM-Q-IX + 1                                     
100300     MOVE RGM-RET1-SLOT(RGM-Q-IX2) TO RGM-RET1-SLOT(RGM-Q-IX).            
100400 323-SHIFT-EXIT.                                                          
100500     EXIT.                                                                
100600*                                                                         
100700*    SECOND-INSTRUMENT RETURN QUEUE PUSH - WRITTEN FOR                    
100800*    SYMMETRY WITH 530-COMPUTE-C-FLAG'S GENERAL ALGORITHM BUT             
100900*    NEVER CALLED FROM 320-NORMALIZE-AND-PUSH, SINCE NO                   
101000*    SECOND INSTRUMENT IS FED INTO THIS JOB.  LEFT IN PLACE               
101100*    SO THE DAY A SECOND SERIES SHOWS UP ON THE FEED THE ONLY             
101200*    CHANGE NEEDED IS ONE PERFORM STATEMENT IN 320.                       
101300 324-PUSH-RET2-QUEUE.                                                     
101400     IF RGM-RET2-DEPTH >= RGM-WINDOW-N                                    
101500         PERFORM 324-SHIFT-SLOT THRU 324-SHIFT-EXIT                       
101600             VARYING RGM-Q-IX FROM 1 BY 1 UNTIL RGM-Q-IX > 9              
101700         MOVE RGM-NORM-RET TO RGM-RET2-SLOT(10)                           
101800     ELSE                                                                 
101900         ADD 1 TO RGM-RET2-DEPTH                                          
102000         MOVE RGM-NORM-RET TO RGM-RET2-SLOT(RGM-RET2-DEPTH)               
102100     END-IF.                                                              
102200 324-EXIT.                                                                
102300     EXIT.                                                                
102400*                                                                         
102500 324-SHIFT-SLOT.                                                          
102600     COMPUTE RGM-Q-IX2 = RGM-Q-IX + 1                                     
102700     MOVE RGM-RET2-SLOT(RGM-Q-IX2) TO RGM-RET2-SLOT(RGM-Q-IX).            
102800 324-SHIFT-EXIT.                                                          
102900     EXIT.                                                                
103000*                                                                         
103100*    WRITES ONE [FILL] LINE TO THE DEBUG LOG SHOWING HOW MANY             
103200*    PRIOR ROWS WERE JUST ADVANCED AND WHERE EACH QUEUE                   
103300*    STANDS.  CALLED BY 300-ENSURE-WINDOW-READY EVERY TIME,               
103400*    INCLUDING FROM THE PRE-WARM CALL.                                    
103500 330-WRITE-FILL-LINE.                                                     
103600*    THE 'NaN' TEXT BELOW, NOT SPACES OR ZERO, IS WHAT A                  
103700*    DESK ANALYST GREPS FOR WHEN CHECKING WHETHER A GIVEN                 
103800*    DAY'S [FILL] LINE CAME BEFORE THE QUEUES WERE WARM.                  
103900     MOVE SPACES TO WS-LAST-ATR-TEXT WS-LAST-ADX-TEXT                     
104000     IF RGM-ATR-DEPTH = ZERO                                              
104100         MOVE 'NaN' TO WS-LAST-ATR-TEXT                                   
104200     ELSE                                                                 
104300         MOVE RGM-ATR-SLOT(RGM-ATR-DEPTH) TO RGM-EDIT-9V4                 
104400         MOVE RGM-EDIT-9V4 TO WS-LAST-ATR-TEXT                            
104500     END-IF                                                               
104600     IF RGM-ADX-DEPTH = ZERO                                              
104700         MOVE 'NaN' TO WS-LAST-ADX-TEXT                                   
104800     ELSE                                                                 
104900         MOVE RGM-ADX-SLOT(RGM-ADX-DEPTH) TO RGM-EDIT-9V4                 
105000         MOVE RGM-EDIT-9V4 TO WS-LAST-ADX-TEXT                            
105100     END-IF                                                               
105200     MOVE RGM-ADV-COUNT  TO RGM-EDIT-PRIOR                                
105300     MOVE RGM-ATR-DEPTH  TO RGM-EDIT-ATRQ                                 
105400     MOVE RGM-ADX-DEPTH  TO RGM-EDIT-ADXQ                                 
105500     MOVE RGM-RET1-DEPTH TO RGM-EDIT-RETQ                                 
105600     MOVE SPACES TO WS-DEBUG-LINE                                         
105700     STRING '[FILL] '           DELIMITED BY SIZE                         
105800            RGM-TARGET-DATE-ISO DELIMITED BY SIZE                         
105900            ' PRIOR='           DELIMITED BY SIZE                         
106000            RGM-EDIT-PRIOR      DELIMITED BY SIZE                         
106100            ' ATRQ='            DELIMITED BY SIZE                         
106200            RGM-EDIT-ATRQ       DELIMITED BY SIZE                         
106300            ' ADXQ='            DELIMITED BY SIZE                         
106400            RGM-EDIT-ADXQ       DELIMITED BY SIZE                         
106500            ' RETQ='            DELIMITED BY SIZE                         
106600            RGM-EDIT-RETQ       DELIMITED BY SIZE                         
106700            ' LASTATR='         DELIMITED BY SIZE                         
106800            WS-LAST-ATR-TEXT    DELIMITED BY SIZE                         
106900            ' LASTADX='         DELIMITED BY SIZE                         
107000            WS-LAST-ADX-TEXT    DELIMITED BY SIZE                         
107100         INTO WS-DEBUG-LINE                                               
107200     END-STRING                                                           
107300     WRITE RGM-DEBUG-REC FROM WS-DEBUG-LINE.                              
107400 330-EXIT.                                                                
107500     EXIT.                                                                
107600*                                                                         
107700******************************************************************        
107800*    400-SERIES - PER-DAY REGIME CALL.                           *        
107900******************************************************************        
108000*                                                                         
108100*    RGM-DAY-IX WALKS RGM-BAR-TABLE IN SORTED ORDER.  EACH ROW            
108200*    IS PROCESSED EXACTLY ONCE - THE RGM-LAST-PROCESSED-KEY               
108300*    GUARD MATCHES THE MINUTE-BAR ITERATOR'S OWN "ALREADY SAW             
108400*    THIS DAY" CHECK, EVEN THOUGH A SORTED, DE-DUPED DAILY                
108500*    TABLE NEVER ACTUALLY REPEATS A KEY.                                  
108600 400-PROCESS-ONE-DAY.                                                     
108700*    GUARDS AGAINST RE-CLASSIFYING THE SAME CALENDAR DAY                  
108800*    TWICE - CANNOT HAPPEN ON A SORTED, ONE-ROW-PER-DAY                   
108900*    DAILY TABLE, BUT THE MINUTE-BAR ITERATOR THIS LOGIC                  
109000*    MIRRORS CAN SEE THE SAME MINUTE MORE THAN ONCE ON A                  
109100*    SLOW FEED, SO THE CHECK STAYS IN FOR PARITY.                         
109200     IF RGM-BAR-SORT-KEY(RGM-DAY-IX) = RGM-LAST-PROCESSED-KEY             
109300         GO TO 400-EXIT                                                   
109400     END-IF                                                               
109500     MOVE RGM-BAR-SORT-KEY(RGM-DAY-IX) TO RGM-TARGET-KEY                  
109600     MOVE RGM-BAR-DATE-ISO(RGM-DAY-IX) TO RGM-TARGET-DATE-ISO             
109700     PERFORM 300-ENSURE-WINDOW-READY THRU 300-EXIT                        
109800     PERFORM 500-COMPUTE-REGIME THRU 500-EXIT                             
109900     PERFORM 410-WRITE-DAY-LINE THRU 410-EXIT                             
110000*        THE REGIME CODE AND LABEL COMPUTED ABOVE WOULD BE                
110100*        HANDED TO THE INTRADAY STRATEGY'S PER-DAY STATE AT               
110200*        THIS POINT ON A LIVE RUN - THAT STRATEGY IS A                    
110300*        SEPARATE JOB AND IS NOT INVOKED FROM HERE.                       
110400     PERFORM 420-WRITE-HISTORY-ROW THRU 420-EXIT                          
110500     MOVE RGM-BAR-SORT-KEY(RGM-DAY-IX) TO RGM-LAST-PROCESSED-KEY.         
110600 400-EXIT.                                                                
110700     EXIT.                                                                
110800*                                                                         
110900*    WRITES ONE [DAY] DEBUG LINE PER CLASSIFIED DAY.  THE                 
111000*    RGMDET-TRACE SYSOUT ECHO IMMEDIATELY BELOW ONLY FIRES                
111100*    WHEN OPERATIONS HAS SET UPSI-0 ON FOR THE RUN - SEE THE              
111200*    940602 CHANGE-LOG ENTRY (CR-1994-118) - SO A NORMAL                  
111300*    PRODUCTION RUN DOES NOT FLOOD THE JOB LOG WITH ONE LINE              
111400*    PER TRADING DAY.                                                     
111500 410-WRITE-DAY-LINE.                                                      
111600     MOVE SPACES TO WS-DEBUG-LINE                                         
111700*    RGM-TRACE-ON IS DRIVEN OFF UPSI-0 IN SPECIAL-NAMES -                 
111800*    OPERATIONS SETS THE SWITCH IN THE EXEC PARM FOR A                    
111900*    TROUBLESHOOTING RUN ONLY, NEVER FOR A NORMAL PRODUCTION              
112000*    SCHEDULE.                                                            
112100     IF RGM-TRACE-ON                                                      
112200         DISPLAY 'RGMDET-TRACE ' RGM-TARGET-DATE-ISO                      
112300                 ' CODE=' RGM-REGIME-CODE                                 
112400                 ' NAME=' RGM-REGIME-LABEL                                
112500     END-IF                                                               
112600     STRING '[DAY] '            DELIMITED BY SIZE                         
112700            RGM-TARGET-DATE-ISO DELIMITED BY SIZE                         
112800            ' REGIME='          DELIMITED BY SIZE                         
112900            RGM-REGIME-LABEL    DELIMITED BY SIZE                         
113000         INTO WS-DEBUG-LINE                                               
113100     END-STRING                                                           
113200     WRITE RGM-DEBUG-REC FROM WS-DEBUG-LINE.                              
113300 410-EXIT.                                                                
113400     EXIT.                                                                
113500*                                                                         
113600*    APPENDS ONE ROW TO THE REGIME-BY-DAY HISTORY FILE FOR                
113700*    THIS DAY - DATE, CODE, AND LABEL ONLY.  THE HISTORY                  
113800*    FILE HOLDS NO PRICE OR QUEUE DATA; A DESK ANALYST WHO                
113900*    NEEDS THAT DETAIL RE-RUNS WITH THE UPSI-0 TRACE SWITCH               
114000*    ON AND READS THE DEBUG LOG INSTEAD.                                  
114100 420-WRITE-HISTORY-ROW.                                                   
114200*    RGM-OUT-DATE, RGM-OUT-CODE AND RGM-OUT-NAME ARE THE                  
114300*    SAME REDEFINED FIELDS RGM-BODY-REC PUBLISHES TO THE                  
114400*    OUTPUT COPYBOOK - MOVING INTO THEM HERE IS WHAT MAKES                
114500*    THE SUBSEQUENT WRITE PICK UP THIS DAY'S VALUES.                      
114600     MOVE RGM-TARGET-DATE-ISO TO RGM-OUT-DATE                             
114700     MOVE RGM-REGIME-CODE     TO RGM-OUT-CODE                             
114800     MOVE RGM-REGIME-LABEL    TO RGM-OUT-NAME                             
114900     WRITE RGM-HIST-REC FROM RGM-BODY-REC.                                
115000 420-EXIT.                                                                
115100     EXIT.                                                                
115200*                                                                         
115300******************************************************************        
115400*    500-SERIES - REGIME CLASSIFICATION.                         *        
115500******************************************************************        
115600*                                                                         
115700*    NOT-READY GUARD - UNTIL BOTH THE ATR% AND ADX QUEUES HOLD            
115800*    A FULL TEN-DAY WINDOW THE DAY IS UNCLASSIFIED (CODE -1,              
115900*    LABEL 'Null').  ONCE WARM, THE THREE FLAGS ARE COMPUTED              
116000*    AND COMBINED INTO A SINGLE 0-7 CODE: CODE = 4C + 2T + V.             
116100 500-COMPUTE-REGIME.                                                      
116200     IF RGM-ATR-DEPTH < RGM-WINDOW-N                                      
116300        OR RGM-ADX-DEPTH < RGM-WINDOW-N                                   
116400*    CODE -1 NEVER APPEARS IN THE REGIME LABEL FILLER TABLE               
116500*    AT THE TOP OF THE PROGRAM - IT IS HANDLED HERE, BEFORE               
116600*    540'S LOOKUP EVER RUNS, SO A COLD-QUEUE DAY NEVER                    
116700*    TOUCHES THE TABLE SUBSCRIPT AT ALL.                                  
116800         MOVE -1 TO RGM-REGIME-CODE                                       
116900         MOVE 'Null' TO RGM-REGIME-LABEL                                  
117000         SET RGM-WINDOW-NOT-WARM TO TRUE                                  
117100     ELSE                                                                 
117200*    RGM-WINDOW-IS-WARM AND RGM-WINDOW-NOT-WARM ARE 88-LEVELS             
117300*    OVER THE SAME SWITCH - NEITHER IS TESTED ANYWHERE ELSE               
117400*    IN THIS PROGRAM TODAY, BUT THE INTRADAY STRATEGY THIS                
117500*    JOB STANDS IN FOR READS THE SAME SWITCH TO DECIDE                    
117600*    WHETHER TO EVEN LOOK AT THE REGIME CODE FOR A GIVEN DAY.             
117700         SET RGM-WINDOW-IS-WARM TO TRUE                                   
117800         PERFORM 510-COMPUTE-V-FLAG THRU 510-EXIT                         
117900         PERFORM 520-COMPUTE-T-FLAG THRU 520-EXIT                         
118000         PERFORM 530-COMPUTE-C-FLAG THRU 530-EXIT                         
118100*    WEIGHTS ARE FIXED BY THE REGIME LABEL TABLE'S OWN ORDER -            
118200*    C-FLAG IS THE HIGH-ORDER BIT (WORTH 4), T-FLAG THE MIDDLE            
118300*    BIT (WORTH 2), V-FLAG THE LOW-ORDER BIT (WORTH 1).                   
118400*    CHANGING THIS WEIGHTING WITHOUT ALSO RE-ORDERING THE                 
118500*    FILLER TABLE AT THE TOP OF THE PROGRAM WOULD MISLABEL                
118600*    EVERY REGIME FROM THAT POINT ON.                                     
118700         COMPUTE RGM-REGIME-CODE =                                        
118800             (4 * RGM-C-FLAG) + (2 * RGM-T-FLAG) + RGM-V-FLAG             
118900         PERFORM 540-LOOKUP-REGIME-LABEL THRU 540-EXIT                    
119000     END-IF.                                                              
119100 500-EXIT.                                                                
119200     EXIT.                                                                
119300*                                                                         
119400*    V-FLAG - POPULATION STANDARD DEVIATION OF THE ADX QUEUE              
119500*    (Q2, THE "VOLATILITY" SERIES) AGAINST RGM-VOL-THRESHOLD.             
119600 510-COMPUTE-V-FLAG.                                                      
119700     MOVE ZERO TO RGM-SUM                                                 
119800     PERFORM 511-SUM-ADX THRU 511-EXIT                                    
119900         VARYING RGM-Q-IX FROM 1 BY 1                                     
120000             UNTIL RGM-Q-IX > RGM-ADX-DEPTH                               
120100*    RGM-ADX-DEPTH IS GUARANTEED EQUAL TO RGM-WINDOW-N                    
120200*    WHENEVER 510 RUNS, SINCE 500'S NOT-READY GUARD ALREADY               
120300*    SCREENED OUT ANY DAY WHERE THE QUEUE IS STILL SHORT.                 
120400     COMPUTE RGM-MEAN = RGM-SUM / RGM-ADX-DEPTH                           
120500     MOVE ZERO TO RGM-SUMSQ                                               
120600     PERFORM 512-SUMSQ-ADX THRU 512-EXIT                                  
120700         VARYING RGM-Q-IX FROM 1 BY 1                                     
120800             UNTIL RGM-Q-IX > RGM-ADX-DEPTH                               
120900     COMPUTE RGM-VARIANCE = RGM-SUMSQ / RGM-ADX-DEPTH                     
121000*    VARIANCE, NOT STANDARD DEVIATION, IS WHAT 511/512                    
121100*    COMPUTE - THE SQUARE ROOT ITSELF IS LEFT TO THE SHARED               
121200*    700 ROUTINE SO EVERY CALLER OF A SQUARE ROOT IN THIS                 
121300*    PROGRAM GOES THROUGH ONE PLACE.                                      
121400     MOVE RGM-VARIANCE TO RGM-SQRT-INPUT                                  
121500     PERFORM 700-COMPUTE-SQRT THRU 700-EXIT                               
121600     MOVE RGM-SQRT-RESULT TO RGM-STDDEV                                   
121700*    RGM-VOL-THRESHOLD IS A WORKING-STORAGE CONSTANT, NOT A               
121800*    PARAMETER READ AT RUN TIME - A DESK WANTING A DIFFERENT              
121900*    VOLATILITY CUTOFF NEEDS A RECOMPILE, NOT JUST A                      
122000*    DIFFERENT PARM CARD.                                                 
122100     IF RGM-STDDEV > RGM-VOL-THRESHOLD                                    
122200         MOVE 1 TO RGM-V-FLAG                                             
122300     ELSE                                                                 
122400         MOVE 0 TO RGM-V-FLAG                                             
122500     END-IF.                                                              
122600 510-EXIT.                                                                
122700     EXIT.                                                                
122800*                                                                         
122900*    ONE-TERM ACCUMULATOR CALLED ONCE PER QUEUE SLOT BY                   
123000*    510'S PERFORM ... VARYING - ADDS SLOT RGM-Q-IX INTO                  
123100*    RGM-SUM ON THE WAY TO THE MEAN.                                      
123200 511-SUM-ADX.                                                             
123300*    CALLED ONCE PER SLOT BY 510'S PERFORM ... VARYING -                  
123400*    RGM-Q-IX IS SUPPLIED BY THE CALLER, NOT SET HERE.                    
123500     ADD RGM-ADX-SLOT(RGM-Q-IX) TO RGM-SUM.                               
123600 511-EXIT.                                                                
123700     EXIT.                                                                
123800*                                                                         
123900*    SECOND PASS OVER THE SAME QUEUE - RGM-MEAN IS ALREADY                
124000*    KNOWN FROM THE FIRST PASS, SO EACH SLOT'S SQUARED                    
124100*    DEVIATION CAN BE ACCUMULATED HERE FOR THE VARIANCE.                  
124200 512-SUMSQ-ADX.                                                           
124300*    RGM-MEAN MUST ALREADY BE SET BY 510'S FIRST PASS BEFORE              
124400*    THIS SECOND PASS BEGINS - THE TWO PERFORM ... VARYING                
124500*    CALLS IN 510 ARE NOT INTERCHANGEABLE IN ORDER.                       
124600     COMPUTE RGM-DEV = RGM-ADX-SLOT(RGM-Q-IX) - RGM-MEAN                  
124700     COMPUTE RGM-SUMSQ = RGM-SUMSQ + (RGM-DEV * RGM-DEV).                 
124800 512-EXIT.                                                                
124900     EXIT.                                                                
125000*                                                                         
125100*    T-FLAG - TODAY'S ATR% (LAST SLOT OF Q1) AGAINST THE MEAN             
125200*    OF THE ATR% QUEUE.                                                   
125300 520-COMPUTE-T-FLAG.                                                      
125400     MOVE ZERO TO RGM-SUM                                                 
125500     PERFORM 521-SUM-ATR THRU 521-EXIT                                    
125600         VARYING RGM-Q-IX FROM 1 BY 1                                     
125700             UNTIL RGM-Q-IX > RGM-ATR-DEPTH                               
125800     COMPUTE RGM-MEAN = RGM-SUM / RGM-ATR-DEPTH                           
125900*    ONLY THE MOST RECENT SLOT (INDEX RGM-ATR-DEPTH, THE                  
126000*    TAIL OF THE QUEUE) IS COMPARED AGAINST THE MEAN - THE                
126100*    OTHER NINE READINGS ONLY FEED THE MEAN ITSELF.                       
126200     IF RGM-ATR-SLOT(RGM-ATR-DEPTH) > RGM-MEAN                            
126300         MOVE 1 TO RGM-T-FLAG                                             
126400     ELSE                                                                 
126500         MOVE 0 TO RGM-T-FLAG                                             
126600     END-IF.                                                              
126700 520-EXIT.                                                                
126800     EXIT.                                                                
126900*                                                                         
127000*    SAME ONE-TERM ACCUMULATOR PATTERN AS 511, OVER THE                   
127100*    ATR% QUEUE INSTEAD OF THE ADX QUEUE.                                 
127200 521-SUM-ATR.                                                             
127300*    SAME ONE-LINE ACCUMULATOR SHAPE AS 511, JUST AGAINST                 
127400*    THE ATR% QUEUE RATHER THAN THE ADX QUEUE.                            
127500     ADD RGM-ATR-SLOT(RGM-Q-IX) TO RGM-SUM.                               
127600 521-EXIT.                                                                
127700     EXIT.                                                                
127800*                                                                         
127900*    C-FLAG - PEARSON CORRELATION BETWEEN Q3 AND Q4 AGAINST               
128000*    RGM-CORR-THRESHOLD.  Q4 (THE SECOND RETURN SERIES) IS                
128100*    NEVER FED IN THIS PIPELINE, SO RGM-RET2-DEPTH STAYS AT               
128200*    ZERO AND THE GUARD BELOW ALWAYS FALLS THROUGH TO A ZERO              
128300*    C-FLAG - THE FULL ALGORITHM RUNS UNCHANGED THE DAY A                 
128400*    SECOND SERIES IS WIRED IN.                                           
128500 530-COMPUTE-C-FLAG.                                                      
128600*    DEFAULTS THE FLAG TO ZERO BEFORE THE READINESS GUARD                 
128700*    BELOW EVEN RUNS, SO A SHORT OR MISMATCHED RET2 QUEUE                 
128800*    LEAVES C-FLAG AT ITS SAFE DEFAULT RATHER THAN AT                     
128900*    WHATEVER IT HELD FROM THE PRIOR DAY.                                 
129000     MOVE 0 TO RGM-C-FLAG                                                 
129100     IF RGM-RET1-DEPTH >= RGM-WINDOW-N                                    
129200        AND RGM-RET2-DEPTH >= RGM-WINDOW-N                                
129300        AND RGM-RET1-DEPTH = RGM-RET2-DEPTH                               
129400         PERFORM 531-PEARSON-CORRELATION THRU 531-EXIT                    
129500         IF RGM-RHO-ABS > RGM-CORR-THRESHOLD                              
129600             MOVE 1 TO RGM-C-FLAG                                         
129700         END-IF                                                           
129800     END-IF.                                                              
129900 530-EXIT.                                                                
130000     EXIT.                                                                
130100*                                                                         
130200*    TEXTBOOK PEARSON CORRELATION COEFFICIENT OF Q3 AGAINST               
130300*    Q4, COMPUTED FROM RAW SUMS RATHER THAN A RUNNING                     
130400*    COVARIANCE - THE QUEUES ARE ONLY TEN SLOTS DEEP SO A                 
130500*    TWO-PASS MEAN-THEN-DEVIATION CALCULATION COSTS NOTHING.              
130600*    532 AND 533 EACH SUM ONE QUEUE FOR ITS MEAN; 534 THEN                
130700*    WALKS Q3 ONCE MORE ACCUMULATING ALL THREE CROSS-PRODUCT              
130800*    TERMS TOGETHER SINCE BOTH MEANS ARE KNOWN BY THEN.  A                
130900*    ZERO DENOMINATOR (A FLAT QUEUE) IS TREATED AS RHO = ZERO             
131000*    RATHER THAN AS A DIVIDE-BY-ZERO ABEND.                               
131100 531-PEARSON-CORRELATION.                                                 
131200     MOVE ZERO TO RGM-SUM                                                 
131300     PERFORM 532-SUM-RET1 THRU 532-EXIT                                   
131400         VARYING RGM-Q-IX FROM 1 BY 1                                     
131500             UNTIL RGM-Q-IX > RGM-RET1-DEPTH                              
131600     COMPUTE RGM-MEAN-A = RGM-SUM / RGM-RET1-DEPTH                        
131700     MOVE ZERO TO RGM-SUM                                                 
131800     PERFORM 533-SUM-RET2 THRU 533-EXIT                                   
131900         VARYING RGM-Q-IX FROM 1 BY 1                                     
132000             UNTIL RGM-Q-IX > RGM-RET2-DEPTH                              
132100     COMPUTE RGM-MEAN-B = RGM-SUM / RGM-RET2-DEPTH                        
132200     MOVE ZERO TO RGM-SUM-AB RGM-SUM-AA RGM-SUM-BB                        
132300     PERFORM 534-ACCUM-CORR-TERMS THRU 534-EXIT                           
132400         VARYING RGM-Q-IX FROM 1 BY 1                                     
132500             UNTIL RGM-Q-IX > RGM-RET1-DEPTH                              
132600     MOVE RGM-SUM-AA TO RGM-SQRT-INPUT                                    
132700     PERFORM 700-COMPUTE-SQRT THRU 700-EXIT                               
132800     MOVE RGM-SQRT-RESULT TO RGM-DENOM-A                                  
132900     MOVE RGM-SUM-BB TO RGM-SQRT-INPUT                                    
133000     PERFORM 700-COMPUTE-SQRT THRU 700-EXIT                               
133100     MOVE RGM-SQRT-RESULT TO RGM-DENOM-B                                  
133200     IF RGM-DENOM-A = ZERO OR RGM-DENOM-B = ZERO                          
133300         MOVE ZERO TO RGM-RHO                                             
133400     ELSE                                                                 
133500         COMPUTE RGM-RHO =                                                
133600             RGM-SUM-AB / (RGM-DENOM-A * RGM-DENOM-B)                     
133700     END-IF                                                               
133800     IF RGM-RHO < ZERO                                                    
133900         COMPUTE RGM-RHO-ABS = RGM-RHO * -1                               
134000     ELSE                                                                 
134100         MOVE RGM-RHO TO RGM-RHO-ABS                                      
134200     END-IF.                                                              
134300 531-EXIT.                                                                
134400     EXIT.                                                                
134500*                                                                         
134600*    ACCUMULATES ONE TERM OF Q3 (THE FED RETURN SERIES) FOR               
134700*    ITS MEAN - SAME SHAPE AS 511/521, ONE QUEUE OVER AGAIN.              
134800 532-SUM-RET1.                                                            
134900*    Q3'S OWN MEAN ACCUMULATOR - SEE THE 531 BANNER ABOVE                 
135000*    FOR HOW THIS FITS INTO THE TWO-PASS CORRELATION.                     
135100     ADD RGM-RET1-SLOT(RGM-Q-IX) TO RGM-SUM.                              
135200 532-EXIT.                                                                
135300     EXIT.                                                                
135400*                                                                         
135500*    ACCUMULATES ONE TERM OF Q4 - IN PRACTICE THIS NEVER                  
135600*    RUNS, SINCE 530 ONLY PERFORMS 531 WHEN BOTH RET QUEUES               
135700*    ARE AT FULL DEPTH AND Q4'S DEPTH NEVER LEAVES ZERO.                  
135800 533-SUM-RET2.                                                            
135900*    Q4'S MEAN ACCUMULATOR - DEAD CODE IN PRACTICE FOR THE                
136000*    SAME REASON 324'S PUSH IS, SINCE Q4 NEVER LEAVES DEPTH               
136100*    ZERO ON THIS FEED.                                                   
136200     ADD RGM-RET2-SLOT(RGM-Q-IX) TO RGM-SUM.                              
136300 533-EXIT.                                                                
136400     EXIT.                                                                
136500*                                                                         
136600*    ACCUMULATES THE THREE PEARSON SUMS (CROSS-PRODUCT AND                
136700*    BOTH SUMS OF SQUARES) IN ONE PASS NOW THAT BOTH MEANS                
136800*    ARE KNOWN - RGM-RHO IN 531 IS JUST THESE THREE SUMS                  
136900*    COMBINED.                                                            
137000 534-ACCUM-CORR-TERMS.                                                    
137100*    ALL THREE PEARSON SUMS ACCUMULATE TOGETHER IN THIS ONE               
137200*    PASS RATHER THAN THREE SEPARATE PASSES, NOW THAT BOTH                
137300*    MEANS ARE ALREADY KNOWN FROM 532 AND 533.                            
137400     COMPUTE RGM-DEV   = RGM-RET1-SLOT(RGM-Q-IX) - RGM-MEAN-A             
137500     COMPUTE RGM-DEV-B = RGM-RET2-SLOT(RGM-Q-IX) - RGM-MEAN-B             
137600     COMPUTE RGM-SUM-AB = RGM-SUM-AB + (RGM-DEV * RGM-DEV-B)              
137700     COMPUTE RGM-SUM-AA = RGM-SUM-AA + (RGM-DEV * RGM-DEV)                
137800     COMPUTE RGM-SUM-BB = RGM-SUM-BB + (RGM-DEV-B * RGM-DEV-B).           
137900 534-EXIT.                                                                
138000     EXIT.                                                                
138100*                                                                         
138200*    REGIME-CODE-TO-LABEL LOOKUP.  RGM-REGIME-CODE RUNS 0-7,              
138300*    THE TABLE SUBSCRIPT RUNS 1-8, HENCE THE PLUS-ONE.                    
138400 540-LOOKUP-REGIME-LABEL.                                                 
138500*    RGM-LABEL-IX IS BINARY, NOT DISPLAY, SO THIS SUBSCRIPT               
138600*    COMPUTE COSTS A SINGLE MACHINE INSTRUCTION RATHER THAN               
138700*    A DECIMAL CONVERSION ON EVERY CLASSIFIED DAY.                        
138800     COMPUTE RGM-LABEL-IX = RGM-REGIME-CODE + 1                           
138900     MOVE RGM-REGIME-LABEL-ENTRY(RGM-LABEL-IX)                            
139000         TO RGM-REGIME-LABEL.                                             
139100 540-EXIT.                                                                
139200     EXIT.                                                                
139300*                                                                         
139400******************************************************************        
139500*    700-SERIES - SUPPORT ROUTINES.                              *        
139600******************************************************************        
139700*                                                                         
139800*    NEWTON'S-METHOD SQUARE ROOT - RGM-SQRT-INPUT IN, RGM-                
139900*    SQRT-RESULT OUT.  TWENTY ITERATIONS FROM AN INITIAL                  
140000*    GUESS OF INPUT/2 CONVERGES WELL PAST THE FOUR DECIMAL                
140100*    PLACES THIS JOB CARRIES FOR ANY INPUT THIS SCALE OF                  
140200*    CALCULATION EVER PRODUCES.  A ZERO OR NEGATIVE INPUT                 
140300*    (ROUNDING NOISE ON A FLAT QUEUE) RETURNS ZERO WITHOUT                
140400*    ITERATING.                                                           
140500 700-COMPUTE-SQRT.                                                        
140600*    A ZERO OR NEGATIVE INPUT ONLY EVER SHOWS UP AS ROUNDING              
140700*    NOISE ON A COMPLETELY FLAT QUEUE (EVERY SLOT IDENTICAL,              
140800*    VARIANCE COMPUTED AS A HAIR BELOW ZERO) - RETURNING                  
140900*    ZERO WITHOUT ITERATING AVOIDS A NEWTON STEP DIVIDING BY              
141000*    A ZERO GUESS.                                                        
141100     IF RGM-SQRT-INPUT <= ZERO                                            
141200         MOVE ZERO TO RGM-SQRT-RESULT                                     
141300     ELSE                                                                 
141400         COMPUTE RGM-SQRT-GUESS = RGM-SQRT-INPUT / 2                      
141500         PERFORM 710-SQRT-ITERATE THRU 710-EXIT                           
141600             VARYING RGM-SQRT-ITER FROM 1 BY 1                            
141700                 UNTIL RGM-SQRT-ITER > 20                                 
141800         MOVE RGM-SQRT-GUESS TO RGM-SQRT-RESULT                           
141900     END-IF.                                                              
142000 700-EXIT.                                                                
142100     EXIT.                                                                
142200*                                                                         
142300*    ONE NEWTON STEP: AVERAGE THE CURRENT GUESS WITH                      
142400*    INPUT/GUESS.  CALLED A FIXED TWENTY TIMES BY 700 RATHER              
142500*    THAN LOOPING TO A CONVERGENCE TEST - SIMPLER TO REASON               
142600*    ABOUT ON A REVIEW AND CHEAP ENOUGH AT THIS VOLUME THAT               
142700*    THE EXTRA ITERATIONS PAST CONVERGENCE COST NOTHING.                  
142800 710-SQRT-ITERATE.                                                        
142900*    STANDARD NEWTON UPDATE - THE NEW GUESS IS THE AVERAGE                
143000*    OF THE OLD GUESS AND INPUT/OLD-GUESS, WHICH CONVERGES                
143100*    QUADRATICALLY TOWARD THE TRUE ROOT.                                  
143200     COMPUTE RGM-SQRT-PREV  = RGM-SQRT-INPUT / RGM-SQRT-GUESS             
143300     COMPUTE RGM-SQRT-GUESS = (RGM-SQRT-GUESS + RGM-SQRT-PREV)            
143400                             / 2.                                         
143500 710-EXIT.                                                                
143600     EXIT.                                                                
143700*                                                                         
143800*    TEXT-TO-NUMBER CONVERSION - CALLER LOADS RGM-CONV-TEXT               
143900*    AND PERFORMS THIS PARAGRAPH; RESULT COMES BACK IN RGM-               
144000*    CONV-RESULT ON A FIXED FOUR-DECIMAL SCALE, ZERO ON ANY               
144100*    FIELD THAT WILL NOT PARSE (BLANK, NON-NUMERIC, OR                    
144200*    MISSING ENTIRELY).  HANDLES AN OPTIONAL LEADING '-' AND              
144300*    AN OPTIONAL '.' DECIMAL POINT - THE ONLY TWO PUNCTUATION             
144400*    MARKS THE DAILY BAR FEED EVER SENDS.                                 
144500 760-CONVERT-TEXT-TO-NUMBER.                                              
144600*    EVERY RECEIVING FIELD IS CLEARED AT THE TOP OF EVERY                 
144700*    CALL - THIS PARAGRAPH IS RE-ENTERED ONCE PER FIELD PER               
144800*    ROW, SO A STALE VALUE FROM THE PRIOR FIELD MUST NEVER                
144900*    SURVIVE INTO THE NEXT CONVERSION.                                    
145000     MOVE ZERO   TO RGM-CONV-RESULT                                       
145100     MOVE 'N'    TO RGM-CONV-NEGATIVE-SW                                  
145200     MOVE SPACES TO RGM-CONV-INT-TEXT RGM-CONV-FRAC-TEXT                  
145300                    RGM-CONV-FRAC-PADDED                                  
145400     MOVE ZERO   TO RGM-CONV-INT-LEN RGM-CONV-FRAC-LEN                    
145500                    RGM-CONV-INT-NUM RGM-CONV-FRAC-NUM                    
145600*    A BLANK FIELD CONVERTS TO ZERO RATHER THAN DROPPING THE              
145700*    WHOLE ROW - ONLY 112'S OWN CHECKS (BLANK LINE, SHORT                 
145800*    LINE, BAD DATE) EVER DROP A ROW; A BLANK PRICE OR                    
145900*    VOLUME FIELD JUST BECOMES A ZERO.                                    
146000     IF RGM-CONV-TEXT = SPACES                                            
146100         GO TO 760-EXIT                                                   
146200     END-IF                                                               
146300*    ONLY THE FIRST CHARACTER IS EVER CHECKED FOR A SIGN -                
146400*    A MINUS SIGN ANYWHERE ELSE IN THE FIELD IS LEFT FOR THE              
146500*    NUMERIC-CLASS TEST BELOW TO CATCH AND REJECT.                        
146600     IF RGM-CONV-TEXT(1:1) = '-'                                          
146700         SET RGM-CONV-IS-NEGATIVE TO TRUE                                 
146800         MOVE RGM-CONV-TEXT(2:19) TO RGM-CONV-TEXT                        
146900     END-IF                                                               
147000*    THE LEADING SIGN, IF ANY, WAS ALREADY STRIPPED ABOVE AND             
147100*    REMEMBERED IN RGM-CONV-IS-NEGATIVE, SO WHAT REACHES THIS             
147200*    UNSTRING IS ALWAYS AN UNSIGNED DIGIT STRING WITH AT MOST             
147300*    ONE DECIMAL POINT.  A FIELD WITH NO DECIMAL POINT UNSTRINGS          
147400*    CLEANLY WITH RGM-CONV-FRAC-LEN LEFT AT ZERO.                         
147500     UNSTRING RGM-CONV-TEXT DELIMITED BY '.'                              
147600         INTO RGM-CONV-INT-TEXT  COUNT IN RGM-CONV-INT-LEN                
147700              RGM-CONV-FRAC-TEXT COUNT IN RGM-CONV-FRAC-LEN               
147800     END-UNSTRING                                                         
147900*    A FIELD THAT UNSTRINGS WITH NOTHING BEFORE THE DECIMAL               
148000*    POINT (OR NO CONTENT AT ALL AFTER THE SIGN STRIP ABOVE)              
148100*    HAS NO INTEGER PART TO CONVERT AND FALLS BACK TO THE                 
148200*    ZERO RESULT SET AT THE TOP OF THIS PARAGRAPH.                        
148300     IF RGM-CONV-INT-LEN = ZERO                                           
148400         GO TO 760-EXIT                                                   
148500     END-IF                                                               
148600*    REFERENCE MODIFICATION TO THE ACTUAL UNSTRUNG LENGTH,                
148700*    NOT THE FULL WS-F1-STYLE FIELD WIDTH, SO TRAILING                    
148800*    SPACES IN THE WORK FIELD NEVER FAIL THE NUMERIC TEST.                
148900     IF RGM-CONV-INT-TEXT(1:RGM-CONV-INT-LEN) NOT NUMERIC                 
149000         GO TO 760-EXIT                                                   
149100     END-IF                                                               
149200     IF RGM-CONV-FRAC-LEN > ZERO                                          
149300        AND RGM-CONV-FRAC-TEXT(1:RGM-CONV-FRAC-LEN) NOT NUMERIC           
149400         GO TO 760-EXIT                                                   
149500     END-IF                                                               
149600*    THE JOB CARRIES FOUR DECIMAL PLACES THROUGHOUT - A FIFTH             
149700*    OR SIXTH DIGIT ON AN UNUSUALLY PRECISE FEED ROW IS                   
149800*    TRUNCATED, NOT ROUNDED, TO MATCH HOW THE MINUTE-BAR                  
149900*    STRATEGY'S OWN CONVERTER TREATS EXTRA PRECISION.                     
150000     IF RGM-CONV-FRAC-LEN > 4                                             
150100         MOVE 4 TO RGM-CONV-FRAC-LEN                                      
150200     END-IF                                                               
150300     MOVE RGM-CONV-INT-TEXT(1:RGM-CONV-INT-LEN)                           
150400         TO RGM-CONV-INT-NUM                                              
150500     IF RGM-CONV-FRAC-LEN > ZERO                                          
150600         MOVE RGM-CONV-FRAC-TEXT(1:RGM-CONV-FRAC-LEN)                     
150700             TO RGM-CONV-FRAC-PADDED(1:RGM-CONV-FRAC-LEN)                 
150800     END-IF                                                               
150900*    A ONE-DIGIT FRACTION LIKE '.5' MUST BECOME 5000, NOT 5,              
151000*    SO THE UNUSED TRAILING POSITIONS OF THE FOUR-BYTE                    
151100*    FRACTION FIELD ARE PADDED WITH ZERO BEFORE BEING                     
151200*    TREATED AS THE LOW-ORDER DIGITS OF A FOUR-DECIMAL VALUE.             
151300     INSPECT RGM-CONV-FRAC-PADDED REPLACING ALL SPACE BY '0'              
151400     MOVE RGM-CONV-FRAC-PADDED TO RGM-CONV-FRAC-NUM                       
151500     COMPUTE RGM-CONV-RESULT =                                            
151600         RGM-CONV-INT-NUM + (RGM-CONV-FRAC-NUM / 10000)                   
151700     IF RGM-CONV-IS-NEGATIVE                                              
151800         COMPUTE RGM-CONV-RESULT = RGM-CONV-RESULT * -1                   
151900     END-IF.                                                              
152000 760-EXIT.                                                                
152100     EXIT.                                                                
152200*                                                                         
152300******************************************************************        
152400*    900-SERIES - CLOSEOUT.                                      *        
152500******************************************************************        
152600*    OPERATIONAL NOTE - THIS JOB HANDLES ONE INSTRUMENT PER               
152700*    RUN.  A DESK THAT WANTS REGIME HISTORY ON A BASKET OF                
152800*    INSTRUMENTS RUNS THIS STEP ONCE PER INSTRUMENT UNDER THE             
152900*    CONTROLLING JCL, EACH WITH ITS OWN BAR FILE AND ITS OWN              
153000*    HISTORY FILE - THERE IS NO INSTRUMENT KEY CARRIED IN                 
153100*    EITHER FILE'S RECORD LAYOUT BECAUSE NONE HAS EVER BEEN               
153200*    NEEDED.  SEE THE 000-MAIN JOB-CONTROL BANNER FOR HOW A               
153300*    SINGLE RUN IS SEQUENCED FROM OPEN THROUGH CLOSE.                     
153400 900-CLOSE-FILES.                                                         
153500*    FILES ARE CLOSED IN THE SAME ORDER THEY WERE OPENED IN               
153600*    100-OPEN-FILES - NOT REQUIRED BY THE COMPILER, JUST THE              
153700*    SHOP'S HOUSE HABIT FOR READING A CLOSEOUT PARAGRAPH                  
153800*    AGAINST ITS OPEN PARAGRAPH.                                          
153900     CLOSE RGM-BAR-FILE.                                                  
154000     CLOSE RGM-HIST-FILE.                                                 
154100     CLOSE RGM-DEBUG-FILE.                                                
154200 900-EXIT.                                                                
154300     EXIT.                                                                
