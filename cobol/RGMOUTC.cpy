000100******************************************************************        
000200*                                                                *        
000300*   RGMOUTC  --  REGIME-HISTORY CSV HEADER AND BODY GROUPS      *         
000400*                                                                *        
000500*   WRITTEN "WRITE RGM-HIST-REC FROM ..." OUT OF RGM-HIST-FILE,  *        
000600*   THE SAME WAY THE OLD COVID REPORT JOB WROTE ITS HEADER AND   *        
000700*   BODY LINES FROM SEPARATE WORKING-STORAGE GROUPS.  BOTH       *        
000800*   GROUPS ARE PADDED TO THE SAME 60-BYTE WIDTH AS THE FD RECORD *        
000900*   SO NEITHER WRITE TRUNCATES OR SHORT-PADS THE OTHER.          *        
001000*                                                                *        
001100*   MAINTENANCE                                                 *         
001200*   870511  RD    ORIGINAL LAYOUT.                               *RGMOUTC 
001300*   870604  RD    WIDENED RGM-OUT-NAME FROM 24 TO 32 - "VOLATILE-*RGMOUTC 
001400*                 TRENDING-CORRELATED" WAS GETTING CLIPPED.      *RGMOUTC 
001500*                                                                *        
001600******************************************************************        
001700 01  RGM-HEADER-REC.                                                      
001800     05  FILLER                      PIC X(29)                            
001900                        VALUE 'date,regime_code,regime_name'.             
002000     05  FILLER                      PIC X(31) VALUE SPACES.              
002100*                                                                         
002200 01  RGM-BODY-REC.                                                        
002300*                                                                         
002400*        ISO DATE OF THE CLASSIFIED TRADING DAY.                          
002500     05  RGM-OUT-DATE                PIC X(10).                           
002600     05  FILLER                      PIC X(01) VALUE ','.                 
002700*                                                                         
002800*        REGIME CODE, 0-7, OR -1 WHEN THE WINDOW WAS NOT YET              
002900*        WARM.  SIGNED-TRAILING EDIT SO A -1 PRINTS AS "-1" AND           
003000*        NOT AS AN UNSIGNED "1".                                          
003100     05  RGM-OUT-CODE                PIC -9.                              
003200     05  FILLER                      PIC X(01) VALUE ','.                 
003300*                                                                         
003400*        REGIME LABEL, OR THE LITERAL 'Null' WHEN NO REGIME               
003500*        COULD BE COMPUTED.                                               
003600     05  RGM-OUT-NAME                PIC X(32).                           
003700*                                                                         
003800     05  FILLER                      PIC X(14) VALUE SPACES.              
003900*                                                                         
004000*        REDEFINES #3 - PLAIN-TEXT VIEW OF THE BODY GROUP FOR             
004100*        THE FD WRITE.                                                    
004200 01  RGM-OUT-LINE REDEFINES RGM-BODY-REC                                  
004300                                      PIC X(60).                          
