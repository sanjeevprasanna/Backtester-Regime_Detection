000100******************************************************************        
000200*                                                                *        
000300*   RGMQUEC  --  ROLLING WINDOW QUEUE WORK AREA                 *         
000400*                                                                *        
000500*   FOUR FIXED-CAPACITY, TEN-SLOT FIFOs SHARED BY THE PRE-WARM   *        
000600*   AND PER-DAY REGIME LOGIC IN RGMDET.  SLOT 1 IS ALWAYS THE    *        
000700*   OLDEST ENTRY CURRENTLY HELD; RGMDET PARAGRAPH 320-NORMALIZE- *        
000800*   AND-PUSH SHIFTS SLOTS 1-9 DOWN INTO 2-10 AND DROPS THE NEW   *        
000900*   VALUE INTO SLOT 10 ONCE A QUEUE IS FULL (SIMPLE SHIFT-QUEUE, *        
001000*   NOT A CIRCULAR BUFFER - CHEAP ENOUGH AT DEPTH 10).           *        
001100*                                                                *        
001200*   MAINTENANCE                                                 *         
001300*   870511  RD    ORIGINAL LAYOUT - ATR AND ADX QUEUES ONLY.     *RGMQUEC 
001400*   870929  RD    ADDED THE TWO RETURN QUEUES FOR THE            *RGMQUEC 
001500*                 CORRELATION LEG OF THE REGIME CALL.            *RGMQUEC 
001600*   920214  JBC   ADDED RGM-ATR-QUEUE-ALPHA REDEFINES SO THE     *RGMQUEC 
001700*                 QUEUE COULD BE DUMPED AS TEXT UNDER SPOOL      *RGMQUEC 
001800*                 TRACE WHEN THE VOLATILITY FLAG LOOKED WRONG    *RGMQUEC 
001900*                 ON THE 920209 RERUN - SEE PROBLEM LOG PL-0512. *RGMQUEC 
002000*                                                                *        
002100******************************************************************        
002200 01  RGM-QUEUE-AREA.                                                      
002300*                                                                         
002400*        ATR% QUEUE - Q1 IN THE GENERIC ALGORITHM, THE "TREND"            
002500*        SERIES IN THIS PIPELINE'S WIRING (SEE RGMDET PARAGRAPH           
002600*        520-COMPUTE-T-FLAG).                                             
002700     05  RGM-ATR-QUEUE.                                                   
002800         10  RGM-ATR-SLOT            PIC S9(05)V9(04)                     
002900                                      OCCURS 10 TIMES.                    
003000*                                                                         
003100*        REDEFINES #4 - RAW CHARACTER VIEW OF THE ATR QUEUE,              
003200*        NINE BYTES A SLOT, FOR THE SPOOL-TRACE DUMP MENTIONED            
003300*        ABOVE.  NOT MOVED TO IN NORMAL PROCESSING.                       
003400     05  RGM-ATR-QUEUE-ALPHA REDEFINES RGM-ATR-QUEUE                      
003500                                      PIC X(90).                          
003600*                                                                         
003700*        ADX QUEUE - Q2 IN THE GENERIC ALGORITHM, THE                     
003800*        "VOLATILITY" SERIES IN THIS PIPELINE'S WIRING (SEE               
003900*        RGMDET PARAGRAPH 510-COMPUTE-V-FLAG).                            
004000     05  RGM-ADX-QUEUE.                                                   
004100         10  RGM-ADX-SLOT            PIC S9(03)V9(04)                     
004200                                      OCCURS 10 TIMES.                    
004300*                                                                         
004400*        SAME-INSTRUMENT RETURN QUEUE - Q3, FED EVERY DAY AFTER           
004500*        THE FIRST BY 320-NORMALIZE-AND-PUSH.                             
004600     05  RGM-RET1-QUEUE.                                                  
004700         10  RGM-RET1-SLOT           PIC S9(03)V9(06)                     
004800                                      OCCURS 10 TIMES.                    
004900*                                                                         
005000*        SECOND-INSTRUMENT RETURN QUEUE - Q4.  NO CALLER IN THIS          
005100*        PIPELINE EVER PUSHES TO THIS QUEUE (THERE IS NO SECOND           
005200*        INSTRUMENT FED IN); IT EXISTS SO 530-COMPUTE-C-FLAG              
005300*        CAN RUN THE FULL, GENERAL FOUR-QUEUE ALGORITHM AND               
005400*        FALL THROUGH ITS OWN GUARD RATHER THAN NEEDING A                 
005500*        SPECIAL CASE FOR THE MISSING SECOND SERIES.                      
005600     05  RGM-RET2-QUEUE.                                                  
005700         10  RGM-RET2-SLOT           PIC S9(03)V9(06)                     
005800                                      OCCURS 10 TIMES.                    
005900*                                                                         
006000*        CURRENT DEPTH OF EACH QUEUE, 0 THROUGH 10.                       
006100     05  RGM-QUEUE-DEPTHS.                                                
006200         10  RGM-ATR-DEPTH           PIC 9(02) BINARY.                    
006300         10  RGM-ADX-DEPTH           PIC 9(02) BINARY.                    
006400         10  RGM-RET1-DEPTH          PIC 9(02) BINARY.                    
006500         10  RGM-RET2-DEPTH          PIC 9(02) BINARY.                    
006600*                                                                         
006700     05  FILLER                      PIC X(08).                           
